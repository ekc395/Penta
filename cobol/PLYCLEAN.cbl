000010 IDENTIFICATION DIVISION.
000011 PROGRAM-ID.  PLYCLEAN.
000012 AUTHOR. JON SAYLES.
000013 INSTALLATION. COBOL DEVELOPMENT CENTER.
000014 DATE-WRITTEN. 11/04/88.
000015 DATE-COMPILED. 11/04/88.
000016 SECURITY. NON-CONFIDENTIAL.
000020******************************************************************
000030*    PROGRAM......  PLYCLEAN                                    *
000040*    AUTHOR.......  JON SAYLES                                  *
000050*    INSTALLATION.  COBOL DEVELOPMENT CENTER                    *
000060*    DATE-WRITTEN.  11/04/88                                    *
000070*    DATE-COMPILED. 11/04/88                                    *
000080*    SECURITY.....  NON-CONFIDENTIAL                            *
000090*                                                                *
000100*    STALE PLAYER RETENTION SWEEP.  COPIES PLAYER-IN TO          *
000110*    PLAYER-OUT, DROPPING ANY ROW WHOSE PLY-LAST-ACCESSED FALLS  *
000120*    STRICTLY BEFORE THE ROLLING THRESHOLD DATE.  THE MASTER IS  *
000121*    NEVER REWRITTEN IN PLACE - A FRESH PLAYER-OUT IS BUILT AND  *
000130*    THE OLD PLAYER-IN IS RETIRED BY THE JCL STEP THAT FOLLOWS   *
000140*    THIS ONE.  WS-DAYS-THRESHOLD DEFAULTS TO 7 - FOR THE        *
000150*    MANUAL/CLI SWEEP OPERATIONS RESETS IT AND RESUBMITS THE     *
000160*    JOB, HAND-EDITING THE WORKING-STORAGE VALUE BEFORE A ONE-   *
000170*    OFF PURGE RUN THE SAME WAY THIS SHOP ALWAYS HAS FOR A       *
000180*    PROGRAM WITH NO PARM-CARD SUPPORT.                          *
000201*    THE SWEEP DOES NOT ABORT ON A BAD PLY-LAST-ACCESSED VALUE - *
000202*    A ROW THAT FAILS THE DATE COMPARE IS KEPT AND COUNTED AS AN *
000203*    ATTEMPTED-BUT-NOT-REMOVED ROW SO ONE BAD ROW NEVER STOPS    *
000204*    THE REST OF THE SWEEP.                                     *
000205*                                                                *
000206*    MAINTENANCE LOG                                             *
000207*    DATE     INIT REQ#     DESCRIPTION                          *
000208*    -------- ---- -------- ------------------------------------ *
000209*    11/04/88 JS   PENTA014 ORIGINAL PROGRAM                     *
000210*    11/19/99 DKL  PENTA099 Y2K - WS-CURRENT-YEAR WINDOWED OFF   *
000211*                           THE 2-DIGIT ACCEPT, 00-49 = 20XX,    *
000212*                           50-99 = 19XX, PLA-YEAR ALREADY 4-DIG *
000213*    03/11/02 RTC  PENTA027 RAISED WS-DAYS-THRESHOLD TO PIC 9(3) *
000214*                           TO MATCH DTESUBD'S WIDER LK-DAYS-BACK*
000215******************************************************************
000216
000350 ENVIRONMENT DIVISION.
000360 CONFIGURATION SECTION.
000370 SOURCE-COMPUTER. IBM-390.
000380 OBJECT-COMPUTER. IBM-390.
000390 INPUT-OUTPUT SECTION.
000400 FILE-CONTROL.
000410     SELECT SYSOUT
000420     ASSIGN TO UT-S-SYSOUT
000430       ORGANIZATION IS SEQUENTIAL.
000440
000450     SELECT PLAYER-IN
000460     ASSIGN TO UT-S-PLYRIN
000470       ACCESS MODE IS SEQUENTIAL
000480       FILE STATUS IS IFCODE.
000490
000500     SELECT PLAYER-OUT
000510     ASSIGN TO UT-S-PLYROT
000520       ACCESS MODE IS SEQUENTIAL
000530       FILE STATUS IS OFCODE.
000540
000550 DATA DIVISION.
000560 FILE SECTION.
000570 FD  SYSOUT
000580     RECORDING MODE IS F
000590     LABEL RECORDS ARE STANDARD
000600     RECORD CONTAINS 130 CHARACTERS
000610     BLOCK CONTAINS 0 RECORDS
000620     DATA RECORD IS SYSOUT-REC.
000630 01  SYSOUT-REC                  PIC X(130).
000640
000650 FD  PLAYER-IN
000660     RECORDING MODE IS F
000670     LABEL RECORDS ARE STANDARD
000680     RECORD CONTAINS 60 CHARACTERS
000690     BLOCK CONTAINS 0 RECORDS
000700     DATA RECORD IS FD-PLAYER-IN-REC.
000710 01  FD-PLAYER-IN-REC            PIC X(60).
000720
000730 FD  PLAYER-OUT
000740     RECORDING MODE IS F
000750     LABEL RECORDS ARE STANDARD
000760     RECORD CONTAINS 60 CHARACTERS
000770     BLOCK CONTAINS 0 RECORDS
000780     DATA RECORD IS FD-PLAYER-OUT-REC.
000790 01  FD-PLAYER-OUT-REC           PIC X(60).
000800
000810 WORKING-STORAGE SECTION.
000820 01  FILE-STATUS-CODES.
000830     05  IFCODE                  PIC X(2).
000840         88  PLAYER-IN-READ-OK   VALUE SPACES.
000850         88  NO-MORE-PLAYERS     VALUE "10".
000860     05  OFCODE                  PIC X(2).
000870         88  PLAYER-OUT-WRITE-OK VALUE SPACES.
000880     05  FILLER                  PIC X(2).
000890
000900 01  WS-DAYS-THRESHOLD           PIC 9(3) VALUE 7.
000910
000920 COPY PLAYERUP.
000930
000940 01  WS-CURRENT-DATE-FIELDS.
000950     05  WS-DATE6                PIC 9(6).
000960 01  WS-CURRENT-DATE-ALT REDEFINES WS-CURRENT-DATE-FIELDS.
000970     05  WS-CUR-YY               PIC 9(2).
000980     05  WS-CUR-MM               PIC 9(2).
000990     05  WS-CUR-DD               PIC 9(2).
001000
001010 01  WS-CENTURY-FIELDS.
001020     05  WS-CENTURY              PIC 9(2).
001030     05  WS-CURRENT-YEAR-4       PIC 9(4).
001040     05  FILLER                  PIC X(2).
001050
001060 01  DTESUBD-CALL-REC.
001070     05  DTS-DAYS-BACK           PIC 9(3).
001080     05  DTS-CURRENT-YEAR        PIC 9(4).
001090     05  DTS-CURRENT-MONTH       PIC 9(2).
001100     05  DTS-CURRENT-DAY         PIC 9(2).
001110     05  DTS-THRESHOLD-YEAR      PIC 9(4).
001120     05  DTS-THRESHOLD-MONTH     PIC 9(2).
001130     05  DTS-THRESHOLD-DAY       PIC 9(2).
001140 01  DTESUBD-ALT REDEFINES DTESUBD-CALL-REC.
001150     05  FILLER                  PIC X(15).
001160     05  FILLER                  PIC X(4).
001170 01  RETURN-CD                   PIC 9(4) COMP.
001180
001190 01  WS-THRESHOLD-COMBINED.
001200     05  WS-THRESH-YEAR          PIC 9(4).
001210     05  WS-THRESH-MONTH         PIC 9(2).
001220     05  WS-THRESH-DAY           PIC 9(2).
001230 01  WS-THRESHOLD-COMBINED-ALT REDEFINES WS-THRESHOLD-COMBINED.
001240     05  WS-THRESH-DATE-8        PIC 9(8).
001250
001260 01  WS-RECORD-DATE-COMBINED.
001270     05  WS-REC-YEAR             PIC 9(4).
001280     05  WS-REC-MONTH            PIC 9(2).
001290     05  WS-REC-DAY              PIC 9(2).
001300 01  WS-RECORD-DATE-ALT REDEFINES WS-RECORD-DATE-COMBINED.
001310     05  WS-REC-DATE-8           PIC 9(8).
001320
001330 01  COUNTERS-AND-ACCUMULATORS.
001340     05  PLAYERS-READ            PIC S9(6) COMP.
001350     05  REMOVED-COUNT           PIC S9(6) COMP.
001360     05  KEPT-COUNT              PIC S9(6) COMP.
001370     05  WS-DATE                 PIC 9(6).
001380     05  FILLER                  PIC X(4).
001390
001400 COPY ABENDREC.
001410
001420 PROCEDURE DIVISION.
001430     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
001440     PERFORM 100-MAINLINE THRU 100-EXIT
001450         UNTIL NO-MORE-PLAYERS.
001460     PERFORM 950-CLEANUP THRU 950-EXIT.
001470     MOVE ZERO TO RETURN-CODE.
001480     GOBACK.
001490
001500 000-HOUSEKEEPING.
001510     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
001520     DISPLAY "******** BEGIN JOB PLYCLEAN ********".
001530     ACCEPT WS-DATE FROM DATE.
001540     MOVE ZERO TO PLAYERS-READ, REMOVED-COUNT, KEPT-COUNT.
001550     PERFORM 800-OPEN-FILES THRU 800-EXIT.
001560     PERFORM 020-COMPUTE-THRESHOLD THRU 020-EXIT.
001570
001580     READ PLAYER-IN INTO PLAYER-REC
001590         AT END
001600         MOVE "10" TO IFCODE
001610         GO TO 000-EXIT
001620     END-READ.
001630 000-EXIT.
001640     EXIT.
001650
001660 020-COMPUTE-THRESHOLD.
001670     MOVE "020-COMPUTE-THRESHOLD" TO PARA-NAME.
001680     ACCEPT WS-DATE6 FROM DATE.
001690
001700     IF WS-CUR-YY < 50
001710         MOVE 20 TO WS-CENTURY
001720     ELSE
001730         MOVE 19 TO WS-CENTURY.
001740
001750     COMPUTE WS-CURRENT-YEAR-4 = (WS-CENTURY * 100) + WS-CUR-YY.
001760
001770     MOVE WS-DAYS-THRESHOLD  TO DTS-DAYS-BACK.
001780     MOVE WS-CURRENT-YEAR-4  TO DTS-CURRENT-YEAR.
001790     MOVE WS-CUR-MM          TO DTS-CURRENT-MONTH.
001800     MOVE WS-CUR-DD          TO DTS-CURRENT-DAY.
001810     CALL "DTESUBD" USING DTESUBD-CALL-REC, RETURN-CD.
001820
001830     MOVE DTS-THRESHOLD-YEAR  TO WS-THRESH-YEAR.
001840     MOVE DTS-THRESHOLD-MONTH TO WS-THRESH-MONTH.
001850     MOVE DTS-THRESHOLD-DAY   TO WS-THRESH-DAY.
001860 020-EXIT.
001870     EXIT.
001880
001890 100-MAINLINE.
001900     MOVE "100-MAINLINE" TO PARA-NAME.
001910     ADD 1 TO PLAYERS-READ.
001920     PERFORM 200-TEST-AND-DISPOSE THRU 200-EXIT.
001930
001940     READ PLAYER-IN INTO PLAYER-REC
001950         AT END
001960         MOVE "10" TO IFCODE
001970         GO TO 100-EXIT
001980     END-READ.
001990 100-EXIT.
002000     EXIT.
002010
002020 200-TEST-AND-DISPOSE.
002030     MOVE "200-TEST-AND-DISPOSE" TO PARA-NAME.
002040     MOVE PLA-YEAR  TO WS-REC-YEAR.
002050     MOVE PLA-MONTH TO WS-REC-MONTH.
002060     MOVE PLA-DAY   TO WS-REC-DAY.
002070
002080     IF WS-REC-DATE-8 < WS-THRESH-DATE-8
002090         ADD 1 TO REMOVED-COUNT
002100         GO TO 200-EXIT.
002110
002120     ADD 1 TO KEPT-COUNT.
002130     WRITE FD-PLAYER-OUT-REC FROM PLAYER-REC.
002140 200-EXIT.
002150     EXIT.
002160
002170 800-OPEN-FILES.
002180     MOVE "800-OPEN-FILES" TO PARA-NAME.
002190     OPEN INPUT PLAYER-IN.
002200     OPEN OUTPUT PLAYER-OUT, SYSOUT.
002210 800-EXIT.
002220     EXIT.
002230
002240 850-CLOSE-FILES.
002250     MOVE "850-CLOSE-FILES" TO PARA-NAME.
002260     CLOSE PLAYER-IN, PLAYER-OUT, SYSOUT.
002270 850-EXIT.
002280     EXIT.
002290
002300 950-CLEANUP.
002310     MOVE "950-CLEANUP" TO PARA-NAME.
002320     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002330     DISPLAY "** PLAYER ROWS READ **".
002340     DISPLAY PLAYERS-READ.
002350     DISPLAY "** PLAYER ROWS REMOVED AS STALE **".
002360     DISPLAY REMOVED-COUNT.
002370     DISPLAY "** PLAYER ROWS RETAINED **".
002380     DISPLAY KEPT-COUNT.
002390     DISPLAY "******** NORMAL END OF JOB PLYCLEAN ********".
002400 950-EXIT.
002410     EXIT.
002420
002430 1000-ABEND-RTN.
002440     WRITE SYSOUT-REC FROM ABEND-REC.
002450     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
002460     DISPLAY "*** ABNORMAL END OF JOB-PLYCLEAN ***" UPON CONSOLE.
002470     DIVIDE ZERO-VAL INTO ONE-VAL.
