000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  DTESUBD.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 11/04/88.
000150 DATE-COMPILED. 11/04/88.
000160 SECURITY. NON-CONFIDENTIAL.
000200******************************************************************
000300*    PROGRAM......  DTESUBD                                     *
000400*    AUTHOR.......  JON SAYLES                                  *
000500*    INSTALLATION.  COBOL DEVELOPMENT CENTER                    *
000600*    DATE-WRITTEN.  11/04/88                                    *
000700*    DATE-COMPILED. 11/04/88                                    *
000800*    SECURITY.....  NON-CONFIDENTIAL                            *
000900*                                                                *
001000*    CALLABLE SUBROUTINE - ONE CALL, ONE LK-RECORD, NO SORT OR   *
001100*    FILE I/O OF ITS OWN, THE STANDARD SHAPE THIS SHOP USES FOR  *
001200*    DATE ARITHMETIC.  GIVEN A CALENDAR DATE AND A NUMBER OF     *
001210*    DAYS, WALKS THE DATE BACKWARD                               *
001300*    ONE DAY AT A TIME (SIMPLE ENOUGH FOR THE SMALL RETENTION-   *
001400*    SWEEP THRESHOLDS PLYCLEAN PASSES IN - NO NEED FOR A FULL    *
001500*    JULIAN-DAY CONVERSION FOR A 7-TO-90-DAY BACK-DATE) AND      *
001600*    RETURNS THE RESULTING YEAR/MONTH/DAY.  LEAP YEARS ARE       *
001700*    HANDLED BY RESETTING THE FEBRUARY ENTRY IN WS-MONTH-DAYS    *
001800*    EACH TIME THE WALK CROSSES INTO A NEW YEAR.                 *
001900*                                                                *
002000*    MAINTENANCE LOG                                             *
002100*    DATE     INIT REQ#     DESCRIPTION                          *
002200*    -------- ---- -------- ------------------------------------ *
002300*    11/04/88 JS   PENTA013 ORIGINAL PROGRAM                     *
002400*    11/19/99 DKL  PENTA099 Y2K - CONFIRMED 4-DIGIT YEAR IN AND  *
002500*                           OUT, CENTURY-DIVIDE LEAP TEST ALREADY*
002600*                           CORRECT FOR YEAR 2000, NO CHANGE     *
002700*    03/11/02 RTC  PENTA027 RAISED LK-DAYS-BACK TO PIC 9(3) - THE*
002800*                           MANUAL/CLI SWEEP CAN PASS UP TO 365  *
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER. IBM-390.
003400 OBJECT-COMPUTER. IBM-390.
003500 INPUT-OUTPUT SECTION.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900
004000 WORKING-STORAGE SECTION.
004100 01  WS-MONTH-DAYS-LITERALS.
004200     05  FILLER                  PIC 9(2) VALUE 31.
004300     05  FILLER                  PIC 9(2) VALUE 28.
004400     05  FILLER                  PIC 9(2) VALUE 31.
004500     05  FILLER                  PIC 9(2) VALUE 30.
004600     05  FILLER                  PIC 9(2) VALUE 31.
004700     05  FILLER                  PIC 9(2) VALUE 30.
004800     05  FILLER                  PIC 9(2) VALUE 31.
004900     05  FILLER                  PIC 9(2) VALUE 31.
005000     05  FILLER                  PIC 9(2) VALUE 30.
005100     05  FILLER                  PIC 9(2) VALUE 31.
005200     05  FILLER                  PIC 9(2) VALUE 30.
005300     05  FILLER                  PIC 9(2) VALUE 31.
005400 01  WS-MONTH-DAYS-TABLE REDEFINES WS-MONTH-DAYS-LITERALS.
005500     05  WS-MONTH-DAYS OCCURS 12 TIMES
005600                       INDEXED BY MDAY-IDX  PIC 9(2).
005700
005800 01  WS-WORK-DATE.
005900     05  WS-YEAR                 PIC 9(4).
006000     05  WS-MONTH                PIC 9(2).
006100     05  WS-DAY                  PIC 9(2).
006200 01  WS-WORK-DATE-ALT REDEFINES WS-WORK-DATE.
006300     05  WS-DATE-COMBINED        PIC 9(8).
006400
006500 01  WS-LEAP-TEST-FIELDS.
006600     05  WS-QUOT                 PIC S9(7) COMP.
006700     05  WS-REM4                 PIC S9(4) COMP.
006800     05  WS-REM100               PIC S9(4) COMP.
006900     05  WS-REM400               PIC S9(4) COMP.
007000     05  WS-DAYS-LEFT            PIC S9(4) COMP.
007100
007200 LINKAGE SECTION.
007300 01  LK-DTESUBD-REC.
007400     05  LK-DAYS-BACK            PIC 9(3).
007500     05  LK-CURRENT-YEAR         PIC 9(4).
007600     05  LK-CURRENT-MONTH        PIC 9(2).
007700     05  LK-CURRENT-DAY          PIC 9(2).
007800     05  LK-THRESHOLD-YEAR       PIC 9(4).
007900     05  LK-THRESHOLD-MONTH      PIC 9(2).
008000     05  LK-THRESHOLD-DAY        PIC 9(2).
008100 01  LK-DTESUBD-ALT REDEFINES LK-DTESUBD-REC.
008200     05  LK-ALT-DAYS-BACK        PIC X(3).
008300     05  FILLER                  PIC X(16).
008400
008500 01  RETURN-CD                   PIC 9(4) COMP.
008600
008700 PROCEDURE DIVISION USING LK-DTESUBD-REC, RETURN-CD.
008800     MOVE LK-CURRENT-YEAR  TO WS-YEAR.
008900     MOVE LK-CURRENT-MONTH TO WS-MONTH.
009000     MOVE LK-CURRENT-DAY   TO WS-DAY.
009100     PERFORM 200-SET-LEAP-FEB THRU 200-EXIT.
009200
009300     MOVE LK-DAYS-BACK TO WS-DAYS-LEFT.
009400     PERFORM 100-SUBTRACT-ONE-DAY THRU 100-EXIT
009500         VARYING WS-DAYS-LEFT FROM WS-DAYS-LEFT BY -1
009600         UNTIL WS-DAYS-LEFT = ZERO.
009700
009800     MOVE WS-YEAR  TO LK-THRESHOLD-YEAR.
009900     MOVE WS-MONTH TO LK-THRESHOLD-MONTH.
010000     MOVE WS-DAY   TO LK-THRESHOLD-DAY.
010100
010200     MOVE ZERO TO RETURN-CD.
010300     GOBACK.
010400
010500 100-SUBTRACT-ONE-DAY.
010600     SUBTRACT 1 FROM WS-DAY.
010700     IF WS-DAY NOT = ZERO
010800         GO TO 100-EXIT.
010900
011000     SUBTRACT 1 FROM WS-MONTH.
011100     IF WS-MONTH NOT = ZERO
011200         GO TO 100-BORROW-DAYS.
011300
011400     MOVE 12 TO WS-MONTH.
011500     SUBTRACT 1 FROM WS-YEAR.
011600     PERFORM 200-SET-LEAP-FEB THRU 200-EXIT.
011700
011800 100-BORROW-DAYS.
011900     SET MDAY-IDX TO WS-MONTH.
012000     MOVE WS-MONTH-DAYS(MDAY-IDX) TO WS-DAY.
012100 100-EXIT.
012200     EXIT.
012300
012400 200-SET-LEAP-FEB.
012500     DIVIDE WS-YEAR BY 4   GIVING WS-QUOT REMAINDER WS-REM4.
012600     DIVIDE WS-YEAR BY 100 GIVING WS-QUOT REMAINDER WS-REM100.
012700     DIVIDE WS-YEAR BY 400 GIVING WS-QUOT REMAINDER WS-REM400.
012800
012900     IF WS-REM4 = ZERO AND (WS-REM100 NOT = ZERO OR
013000                            WS-REM400 = ZERO)
013100         MOVE 29 TO WS-MONTH-DAYS(2)
013200     ELSE
013300         MOVE 28 TO WS-MONTH-DAYS(2).
013400 200-EXIT.
013500     EXIT.
