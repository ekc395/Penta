000100******************************************************************
000200*    COPYBOOK.....  ABENDREC                                     *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  03/12/85                                     *
000600*                                                                *
000700*    THIS RECORD IS THE STANDARD SHOP DUMP LAYOUT.  EVERY BATCH  *
000800*    PROGRAM MOVES ITS CURRENT PARAGRAPH NAME TO PARA-NAME AT    *
000900*    THE TOP OF EACH PARAGRAPH SO THAT IF THE JOB ABENDS THE     *
001000*    SYSOUT DUMP TELLS THE ON-CALL PROGRAMMER WHERE IT WAS AND   *
001100*    WHAT IT EXPECTED VS WHAT IT FOUND.  WRITTEN TO SYSOUT JUST  *
001200*    BEFORE THE FORCED 0C7 IN 1000-ABEND-RTN.                    *
001300*                                                                *
001400*    MAINTENANCE LOG                                             *
001500*    DATE     INIT REQ#     DESCRIPTION                          *
001600*    -------- ---- -------- ------------------------------------ *
001700*    03/12/85 JS   PENTA001 ORIGINAL COPYBOOK                    *
001800*    03/14/94 RTC  PENTA014 WIDENED ACTUAL/EXPECTED FOR MATCH-ID *
001900*    11/02/99 DKL  PENTA099 Y2K - NO DATE FIELDS IN THIS RECORD, *
002000*                           REVIEWED, NO CHANGE REQUIRED         *
002100******************************************************************
002200 01  ABEND-REC.
002300     05  PARA-NAME                   PIC X(30).
002400     05  ABEND-REASON                PIC X(40).
002500     05  EXPECTED-VAL                PIC X(15).
002600     05  ACTUAL-VAL                  PIC X(15).
002700 01  ABEND-REC-NUMERIC REDEFINES ABEND-REC.
002800     05  FILLER                      PIC X(70).
002900     05  EXPECTED-VAL-N              PIC 9(15).
003000     05  ACTUAL-VAL-N                PIC 9(15).
