000100******************************************************************
000200*    COPYBOOK.....  PLYCHAMP                                     *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  07/09/87                                     *
000600*                                                                *
000700*    PLAYER-CHAMPION-IN RECORD.  ONE ROW PER CHAMPION A PLAYER   *
000800*    HAS A HISTORY WITH.  BUILT FOR ONE PLAYER PER CHAMPREC RUN  *
001000*    AND LOADED WHOLE INTO THE PLAYER-HISTORY-TABLE, SEARCHED    *
001100*    BY CANDIDATE CHAMPION-ID WHEN SCORING COMFORT.              *
001200*                                                                *
001300*    MAINTENANCE LOG                                             *
001400*    DATE     INIT REQ#     DESCRIPTION                          *
001500*    -------- ---- -------- ------------------------------------ *
001600*    07/09/87 JS   PENTA006 ORIGINAL COPYBOOK                    *
001700*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
001800******************************************************************
001900 01  PLAYER-CHAMPION-REC.
002000     05  PC-CHAMPION-ID              PIC 9(5).
002100     05  PC-GAMES-PLAYED             PIC 9(5).
002200     05  PC-WIN-RATE                 PIC 9(3)V9(2).
002300     05  PC-MASTERY-LEVEL            PIC 9(1).
002400         88  PC-MASTERY-NONE         VALUE 0.
002500         88  PC-MASTERY-MAX          VALUE 7 THRU 9.
002600     05  FILLER                      PIC X(14).
002700 01  PLAYER-CHAMPION-ALT REDEFINES PLAYER-CHAMPION-REC.
002800     05  PC-ALT-KEY                  PIC X(5).
002900     05  FILLER                      PIC X(25).
