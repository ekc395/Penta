000100******************************************************************
000200*    COPYBOOK.....  RECOUT                                       *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  07/09/87                                     *
000600*                                                                *
000700*    RECOMMENDATIONS-OUT RECORD.  ONE ROW PER CANDIDATE THAT     *
000800*    MADE THE TOP 10, WRITTEN IN REC-SCORE DESCENDING ORDER,     *
000900*    THE ORDER THEY SIT IN CHAMPREC'S LEADERBOARD-TABLE.         *
001000*                                                                *
001100*    MAINTENANCE LOG                                             *
001200*    DATE     INIT REQ#     DESCRIPTION                          *
001300*    -------- ---- -------- ------------------------------------ *
001400*    07/09/87 JS   PENTA008 ORIGINAL COPYBOOK                    *
001500*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
001600******************************************************************
001700 01  RECOMMENDATION-REC.
001800     05  REC-CHAMPION-ID             PIC 9(5).
001900     05  REC-SCORE                   PIC 9(1)V9(4).
002000     05  REC-COMPONENT-SCORES.
002100         10  REC-COMFORT-SCORE       PIC 9(1)V9(4).
002200         10  REC-SYNERGY-SCORE       PIC 9(1)V9(4).
002300         10  REC-MATCHUP-SCORE       PIC 9(1)V9(4).
002400         10  REC-META-SCORE          PIC 9(1)V9(4).
002500     05  REC-REASON                  PIC X(200).
002600     05  FILLER                      PIC X(10).
002700 01  RECOMMENDATION-ALT REDEFINES RECOMMENDATION-REC.
002800     05  REC-ALT-KEY                 PIC X(5).
002900     05  FILLER                      PIC X(235).
