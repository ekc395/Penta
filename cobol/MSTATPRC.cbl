000010 IDENTIFICATION DIVISION.
000011 PROGRAM-ID.  MSTATPRC.
000012 AUTHOR. JON SAYLES.
000013 INSTALLATION. COBOL DEVELOPMENT CENTER.
000014 DATE-WRITTEN. 03/19/85.
000015 DATE-COMPILED. 03/19/85.
000016 SECURITY. NON-CONFIDENTIAL.
000020******************************************************************
000030*    PROGRAM......  MSTATPRC                                    *
000040*    AUTHOR.......  JON SAYLES                                  *
000050*    INSTALLATION.  COBOL DEVELOPMENT CENTER                    *
000060*    DATE-WRITTEN.  03/19/85                                    *
000070*    DATE-COMPILED. 03/19/85                                    *
000080*    SECURITY.....  NON-CONFIDENTIAL                            *
000090*                                                                *
000100*    MATCH STATISTICS PROCESSOR.  READS THE MATCH-IN FILE (ONE   *
000110*    MATCH HEADER WITH ITS TEN PARTICIPANT ROWS ALREADY JOINED   *
000120*    IN BY THE COLLECTION JOB - THIS PROGRAM NEVER TALKS TO THE  *
000130*    RIOT API ITSELF) AND FOR EVERY MATCH ON THE FILE UPDATES    *
000140*    THREE RUNNING-TOTAL TABLES IN MEMORY - PER-CHAMPION STATS,  *
000150*    CHAMPION-VS-CHAMPION MATCHUPS, AND SAME-TEAM SYNERGY PAIRS  *
000160*    - THEN REWRITES ALL THREE OUTPUT FILES IN FULL FROM THOSE   *
000170*    TABLES AT END OF RUN.  THE CHAMPION MASTER IS NO LONGER A   *
000180*    VSAM FILE (CHAMPION COUNT IS TOO SMALL TO JUSTIFY THE DASD  *
000190*    ALLOCATION) - IT IS LOADED ONCE INTO CHAMPION-TABLE AND     *
000200*    WALKED WITH SEARCH ALL, THE STANDARD IN-MEMORY-TABLE        *
000210*    SUBSTITUTION FOR A SMALL MASTER FILE.  A ONE-PAGE RUN-      *
000211*    SUMMARY REPORT PRINTS                                      *
000220*    ONE LINE PER CHAMPION/ROLE UPDATED THIS RUN.                *
000230*                                                                *
000240*    MAINTENANCE LOG                                             *
000250*    DATE     INIT REQ#     DESCRIPTION                          *
000260*    -------- ---- -------- ------------------------------------ *
000270*    03/19/85 JS   PENTA014 ORIGINAL PROGRAM - CHAMPION STATS    *
000280*                           PASS ONLY, NO MATCHUP/SYNERGY YET    *
000290*    09/22/88 JS   PENTA018 ADDED MATCHUP PASS AND THE           *
000300*                           CHAMPION-MATCHUP-OUT FILE            *
000310*    01/14/91 JS   PENTA024 ADDED SYNERGY PASS AND THE           *
000320*                           CHAMPION-SYNERGY-OUT FILE            *
000330*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE-KEYED RECORDS,  *
000340*                           REVIEWED, NO CHANGE REQUIRED         *
000350*    07/30/13 RTC  PENTA031 ADDED VISION-SCORE TO THE PARTICIPANT*
000360*                           GROUP AND CS-AVG-VISION FOR PATCH    *
000370*                           3.10 - CARRIED THROUGH THE STATS PASS*
000371*    09/11/13 RTC  PENTA034 440-APPLY-MATCHUP-UPDATE LEFT         *
000372*                           TCC-FUNCTION-SW ON "M" FOR BOTH WIN-  *
000373*                           RATE CALLS - CHAMPION2'S WIN RATE WAS *
000374*                           STALE FROM THE PRIOR "W" CALL AND FED *
000375*                           A WRONG MATCHUP SCORE.  SET SW TO "W" *
000376*                           BEFORE EACH WIN-RATE CALL, "M" ONLY   *
000377*                           FOR THE FINAL MATCHUP-SCORE CALL      *
000378*    09/25/13 RTC  PENTA036 CHAMPION STATS RUN SUMMARY PRINTED IN *
000379*                           MATCH-ARRIVAL ORDER OFF THE STATS     *
000381*                           TABLE INSTEAD OF ASCENDING CHAMPION-  *
000382*                           ID ORDER.  740 NOW DRIVEN BY CHAMP-   *
000383*                           IDX OVER THE ASCENDING CHAMPION-      *
000384*                           TABLE, WITH A NEW 745 SCANNING        *
000385*                           STAT-IDX FOR EACH CHAMPION'S MATCHING *
000386*                           STATS ROWS                           *
000387******************************************************************
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SOURCE-COMPUTER. IBM-390.
000430 OBJECT-COMPUTER. IBM-390.
000440 SPECIAL-NAMES.
000450     C01 IS NEXT-PAGE.
000460
000470 INPUT-OUTPUT SECTION.
000480 FILE-CONTROL.
000490     SELECT SYSOUT
000500     ASSIGN TO UT-S-SYSOUT
000510       ORGANIZATION IS SEQUENTIAL.
000520
000530     SELECT MATCH-IN-FILE
000540     ASSIGN TO UT-S-MATCHIN
000550       ACCESS MODE IS SEQUENTIAL
000560       FILE STATUS IS MFCODE.
000570
000580     SELECT CHAMPION-MASTER
000590     ASSIGN TO UT-S-CHAMPMS
000600       ACCESS MODE IS SEQUENTIAL
000610       FILE STATUS IS CFCODE.
000620
000630     SELECT CHAMPION-STATS-OUT
000640     ASSIGN TO UT-S-STATOUT
000650       ACCESS MODE IS SEQUENTIAL
000660       FILE STATUS IS SFCODE.
000670
000680     SELECT CHAMPION-MATCHUP-OUT
000690     ASSIGN TO UT-S-MTCHUP
000700       ACCESS MODE IS SEQUENTIAL
000710       FILE STATUS IS UFCODE.
000720
000730     SELECT CHAMPION-SYNERGY-OUT
000740     ASSIGN TO UT-S-SYNRGO
000750       ACCESS MODE IS SEQUENTIAL
000760       FILE STATUS IS YFCODE.
000770
000780 DATA DIVISION.
000790 FILE SECTION.
000800 FD  SYSOUT
000810     RECORDING MODE IS F
000820     LABEL RECORDS ARE STANDARD
000830     RECORD CONTAINS 130 CHARACTERS
000840     BLOCK CONTAINS 0 RECORDS
000850     DATA RECORD IS SYSOUT-REC.
000860 01  SYSOUT-REC                  PIC X(130).
000870
000880******* ONE MATCH PLUS ITS TEN JOINED PARTICIPANT ROWS PER RECORD
000890 FD  MATCH-IN-FILE
000900     RECORDING MODE IS F
000910     LABEL RECORDS ARE STANDARD
000920     RECORD CONTAINS 530 CHARACTERS
000930     BLOCK CONTAINS 0 RECORDS
000940     DATA RECORD IS FD-MATCH-IN-REC.
000950 01  FD-MATCH-IN-REC             PIC X(530).
000960
000970******* CHAMPION MASTER - READ SEQUENTIAL ASCENDING CHAMPION-ID,
000980******* LOADED WHOLE INTO CHAMPION-TABLE, NO VSAM CLUSTER
000990 FD  CHAMPION-MASTER
001000     RECORDING MODE IS F
001010     LABEL RECORDS ARE STANDARD
001020     RECORD CONTAINS 100 CHARACTERS
001030     BLOCK CONTAINS 0 RECORDS
001040     DATA RECORD IS FD-CHAMPION-MASTER-REC.
001050 01  FD-CHAMPION-MASTER-REC      PIC X(100).
001060
001070 FD  CHAMPION-STATS-OUT
001080     RECORDING MODE IS F
001090     LABEL RECORDS ARE STANDARD
001100     RECORD CONTAINS 120 CHARACTERS
001110     BLOCK CONTAINS 0 RECORDS
001120     DATA RECORD IS FD-CHAMPION-STATS-REC.
001130 01  FD-CHAMPION-STATS-REC       PIC X(120).
001140
001150 FD  CHAMPION-MATCHUP-OUT
001160     RECORDING MODE IS F
001170     LABEL RECORDS ARE STANDARD
001180     RECORD CONTAINS 90 CHARACTERS
001190     BLOCK CONTAINS 0 RECORDS
001200     DATA RECORD IS FD-CHAMPION-MATCHUP-REC.
001210 01  FD-CHAMPION-MATCHUP-REC     PIC X(90).
001220
001230 FD  CHAMPION-SYNERGY-OUT
001240     RECORDING MODE IS F
001250     LABEL RECORDS ARE STANDARD
001260     RECORD CONTAINS 80 CHARACTERS
001270     BLOCK CONTAINS 0 RECORDS
001280     DATA RECORD IS FD-CHAMPION-SYNERGY-REC.
001290 01  FD-CHAMPION-SYNERGY-REC     PIC X(80).
001300
001310 WORKING-STORAGE SECTION.
001320 01  FILE-STATUS-CODES.
001330     05  MFCODE                  PIC X(2).
001340         88  MATCH-READ-OK       VALUE SPACES.
001350         88  NO-MORE-MATCHES     VALUE "10".
001360     05  CFCODE                  PIC X(2).
001370         88  CHAMPION-READ-OK    VALUE SPACES.
001380         88  NO-MORE-CHAMPIONS   VALUE "10".
001390     05  SFCODE                  PIC X(2).
001400         88  STATS-WRITE-OK      VALUE SPACES.
001410     05  UFCODE                  PIC X(2).
001420         88  MATCHUP-WRITE-OK    VALUE SPACES.
001430     05  YFCODE                  PIC X(2).
001440         88  SYNERGY-WRITE-OK    VALUE SPACES.
001445     05  FILLER                  PIC X(2).
001450
001460 COPY MATCHREC.
001470 COPY CHAMPMST.
001480
001490 01  WS-CHAMPION-COUNT           PIC 9(4) COMP VALUE ZERO.
001500 01  CHAMPION-TABLE-AREA.
001505     05  FILLER                  PIC X(1).
001510     05  CHAMPION-TABLE OCCURS 0 TO 300 TIMES
001520                        DEPENDING ON WS-CHAMPION-COUNT
001530                        ASCENDING KEY IS CT-CHAMPION-ID
001540                        INDEXED BY CHAMP-IDX.
001550         10  CT-CHAMPION-ID      PIC 9(5).
001560         10  CT-CHAMPION-NAME    PIC X(30).
001570         10  CT-CHAMPION-ROLE    PIC X(10).
001580         10  CT-CHAMPION-LANE    PIC X(10).
001590         10  CT-WIN-RATE         PIC 9(3)V9(2).
001600         10  CT-PICK-RATE        PIC 9(3)V9(2).
001610         10  CT-BAN-RATE         PIC 9(3)V9(2).
001620         10  CT-CHAMPION-TIER    PIC 9(1).
001630
001640 01  WS-STATS-COUNT              PIC 9(4) COMP VALUE ZERO.
001650 01  CHAMPION-STATS-TABLE-AREA.
001655     05  FILLER                  PIC X(1).
001660     05  CHAMPION-STATS-TABLE OCCURS 0 TO 700 TIMES
001670                        DEPENDING ON WS-STATS-COUNT
001680                        INDEXED BY STAT-IDX.
001690         10  CS-CHAMPION-ID      PIC 9(5).
001700         10  CS-PATCH            PIC X(6).
001710         10  CS-RANK             PIC X(15).
001720         10  CS-ROLE             PIC X(10).
001730         10  CS-TOTAL-GAMES      PIC 9(7).
001740         10  CS-WINS             PIC 9(7).
001750         10  CS-LOSSES           PIC 9(7).
001760         10  CS-WIN-RATE         PIC 9(3)V9(2).
001770         10  CS-AVG-KILLS        PIC 9(3)V9(2).
001780         10  CS-AVG-DEATHS       PIC 9(3)V9(2).
001790         10  CS-AVG-ASSISTS      PIC 9(3)V9(2).
001800         10  CS-AVG-CS           PIC 9(3)V9(2).
001810         10  CS-AVG-GOLD         PIC 9(7)V9(2).
001820         10  CS-AVG-DAMAGE       PIC 9(7)V9(2).
001830         10  CS-AVG-VISION       PIC 9(4)V9(2).
001840         10  CS-TIER             PIC 9(1).
001850
001860 01  WS-MATCHUP-COUNT            PIC 9(4) COMP VALUE ZERO.
001870 01  CHAMPION-MATCHUP-TABLE-AREA.
001875     05  FILLER                  PIC X(1).
001880     05  CHAMPION-MATCHUP-TABLE OCCURS 0 TO 700 TIMES
001890                        DEPENDING ON WS-MATCHUP-COUNT
001900                        INDEXED BY MTCHUP-IDX.
001910         10  CM-CHAMPION1-ID     PIC 9(5).
001920         10  CM-CHAMPION2-ID     PIC 9(5).
001930         10  CM-PATCH            PIC X(6).
001940         10  CM-RANK             PIC X(15).
001950         10  CM-ROLE             PIC X(10).
001960         10  CM-TOTAL-GAMES      PIC 9(7).
001970         10  CM-CHAMPION1-WINS   PIC 9(7).
001980         10  CM-CHAMPION2-WINS   PIC 9(7).
001990         10  CM-CHAMPION1-WIN-RATE PIC 9(3)V9(2).
002000         10  CM-CHAMPION2-WIN-RATE PIC 9(3)V9(2).
002010         10  CM-MATCHUP-SCORE    PIC S9(1)V9(4).
002020
002030 01  WS-SYNERGY-COUNT            PIC 9(4) COMP VALUE ZERO.
002040 01  CHAMPION-SYNERGY-TABLE-AREA.
002045     05  FILLER                  PIC X(1).
002050     05  CHAMPION-SYNERGY-TABLE OCCURS 0 TO 700 TIMES
002060                        DEPENDING ON WS-SYNERGY-COUNT
002070                        INDEXED BY SYNRGY-IDX.
002080         10  CY-CHAMPION1-ID     PIC 9(5).
002090         10  CY-CHAMPION2-ID     PIC 9(5).
002100         10  CY-PATCH            PIC X(6).
002110         10  CY-RANK             PIC X(15).
002120         10  CY-TOTAL-GAMES      PIC 9(7).
002130         10  CY-WINS             PIC 9(7).
002140         10  CY-LOSSES           PIC 9(7).
002150         10  CY-WIN-RATE         PIC 9(3)V9(2).
002160         10  CY-SYNERGY-SCORE    PIC 9(1)V9(4).
002170         10  CY-SYNERGY-TYPE     PIC X(5).
002180
002190 01  WS-MATCH-DERIVED-FIELDS.
002200     05  WS-MATCH-PATCH          PIC X(6).
002210     05  WS-MATCH-RANK           PIC X(15).
002220         88  WS-RANK-DIAMOND-PLUS VALUE "DIAMOND_PLUS   ".
002230         88  WS-RANK-ALL          VALUE "ALL            ".
002235     05  FILLER                  PIC X(2).
002240
002250 01  WS-PART-USED-TABLE.
002260     05  WS-PART-USED OCCURS 10 TIMES PIC X(1).
002265     05  FILLER                  PIC X(2).
002270 01  WS-PART-USED-ALT REDEFINES WS-PART-USED-TABLE.
002280     05  WS-PART-USED-BYTES      PIC X(12).
002290
002300 01  WS-GROUP-FIELDS.
002310     05  WS-GROUP-CHAMPION-ID    PIC 9(5).
002320     05  WS-GROUP-TOTAL-GAMES    PIC S9(7) COMP.
002330     05  WS-GROUP-WINS           PIC S9(7) COMP.
002340     05  WS-GROUP-LOSSES         PIC S9(7) COMP.
002350     05  WS-GROUP-SUM-KILLS      PIC S9(5) COMP.
002360     05  WS-GROUP-SUM-DEATHS     PIC S9(5) COMP.
002370     05  WS-GROUP-SUM-ASSISTS    PIC S9(5) COMP.
002380     05  WS-GROUP-SUM-CS         PIC S9(5) COMP.
002390     05  WS-GROUP-SUM-GOLD       PIC S9(8) COMP.
002400     05  WS-GROUP-SUM-DAMAGE     PIC S9(9) COMP.
002410     05  WS-GROUP-SUM-VISION     PIC S9(6) COMP.
002420     05  WS-GROUP-ROLE-COUNT     PIC S9(4) COMP.
002430     05  WS-GROUP-ROLE-LIST OCCURS 10 TIMES PIC X(10).
002435     05  FILLER                  PIC X(4).
002440
002450 01  WS-SCAN-FIELDS.
002455     05  WS-PART-IDX             PIC S9(4) COMP.
002460     05  WS-SCAN-IDX             PIC S9(4) COMP.
002470     05  WS-ROLE-SUB             PIC S9(4) COMP.
002480     05  WS-ROLE-CHK             PIC S9(4) COMP.
002490     05  WS-ROLE-FOUND-SW        PIC X(1).
002500         88  WS-ROLE-FOUND       VALUE "Y".
002505     05  FILLER                  PIC X(3).
002510
002520 01  WS-STAT-KEY.
002530     05  WS-STAT-KEY-CHAMPION    PIC 9(5).
002540     05  WS-STAT-KEY-PATCH       PIC X(6).
002550     05  WS-STAT-KEY-RANK        PIC X(15).
002560     05  WS-STAT-KEY-ROLE        PIC X(10).
002565     05  FILLER                  PIC X(4).
002570 01  WS-STAT-KEY-ALT REDEFINES WS-STAT-KEY.
002580     05  WS-STAT-KEY-BYTES       PIC X(40).
002590
002600 01  WS-MATCHUP-PAIR-FIELDS.
002610     05  WS-PART-I               PIC S9(4) COMP.
002620     05  WS-PART-J               PIC S9(4) COMP.
002630     05  WS-MU-CHAMP1            PIC 9(5).
002640     05  WS-MU-CHAMP2            PIC 9(5).
002650     05  WS-MU-ROLE              PIC X(10).
002660     05  WS-I-WON-SW             PIC X(1).
002670         88  WS-I-WON            VALUE "Y".
002675     05  FILLER                  PIC X(3).
002680
002690 01  WS-SYNERGY-PAIR-FIELDS.
002700     05  WS-SY-CHAMP1            PIC 9(5).
002710     05  WS-SY-CHAMP2            PIC 9(5).
002715     05  FILLER                  PIC X(4).
002720
002750 01  LK-TIERCALC-CALL-REC.
002760     05  TCC-FUNCTION-SW         PIC X(1).
002770     05  TCC-WINS                PIC 9(7).
002780     05  TCC-TOTAL-GAMES         PIC 9(7).
002790     05  TCC-WIN-RATE-OUT        PIC 9(3)V9(2).
002800     05  TCC-TIER-OUT            PIC 9(1).
002810     05  TCC-CHAMP1-WIN-RATE     PIC 9(3)V9(2).
002820     05  TCC-MATCHUP-SCORE-OUT   PIC S9(1)V9(4).
002830     05  TCC-SYNERGY-SCORE-OUT   PIC 9(1)V9(4).
002835     05  FILLER                  PIC X(4).
002840 01  TCC-RETURN-CD               PIC 9(4) COMP.
002890
002900 01  COUNTERS-AND-ACCUMULATORS.
002905     05  MATCHES-READ            PIC S9(7) COMP.
002910     05  CHAMPIONS-LOADED        PIC S9(4) COMP.
002920     05  RPT-LINES-WRITTEN       PIC S9(4) COMP.
002930     05  WS-LINES                PIC S9(4) COMP.
002940     05  WS-PAGES                PIC S9(4) COMP VALUE 1.
002950     05  WS-DATE                 PIC 9(6).
002955     05  FILLER                  PIC X(4).
002960
002970 01  WS-REPORT-LINES.
002980     05  WS-BLANK-LINE           PIC X(130) VALUE SPACES.
002990     05  WS-HDR-REC.
003000         10  FILLER              PIC X(35) VALUE SPACES.
003010         10  FILLER              PIC X(35)
003020             VALUE "CHAMPION STATS RUN SUMMARY".
003030         10  FILLER              PIC X(45) VALUE SPACES.
003040         10  FILLER              PIC X(5) VALUE "PAGE ".
003050         10  PAGE-NBR-O          PIC ZZZ9.
003060         10  FILLER              PIC X(6) VALUE SPACES.
003070     05  WS-COLM-HDR-REC.
003080         10  FILLER              PIC X(1)  VALUE SPACES.
003090         10  FILLER              PIC X(10) VALUE "CHAMPION #".
003100         10  FILLER              PIC X(2)  VALUE SPACES.
003110         10  FILLER              PIC X(30) VALUE "CHAMPION NAME".
003120         10  FILLER              PIC X(2)  VALUE SPACES.
003130         10  FILLER              PIC X(10) VALUE "ROLE".
003140         10  FILLER              PIC X(2)  VALUE SPACES.
003150         10  FILLER              PIC X(12) VALUE "TOTAL GAMES".
003160         10  FILLER              PIC X(2)  VALUE SPACES.
003170         10  FILLER              PIC X(9)  VALUE "WIN RATE".
003180         10  FILLER              PIC X(2)  VALUE SPACES.
003190         10  FILLER              PIC X(5)  VALUE "TIER".
003200         10  FILLER              PIC X(41) VALUE SPACES.
003210     05  WS-STAT-DETAIL-REC.
003220         10  FILLER              PIC X(1)  VALUE SPACES.
003230         10  DET-CHAMPION-ID-O   PIC ZZZZ9.
003240         10  FILLER              PIC X(7)  VALUE SPACES.
003250         10  DET-CHAMPION-NAME-O PIC X(30).
003260         10  FILLER              PIC X(2)  VALUE SPACES.
003270         10  DET-ROLE-O          PIC X(10).
003280         10  FILLER              PIC X(2)  VALUE SPACES.
003290         10  DET-TOTAL-GAMES-O   PIC ZZZZZZ9.
003300         10  FILLER              PIC X(5)  VALUE SPACES.
003310         10  DET-WIN-RATE-O      PIC ZZ9.99.
003320         10  FILLER              PIC X(3)  VALUE SPACES.
003330         10  DET-TIER-O          PIC 9.
003340         10  FILLER              PIC X(44) VALUE SPACES.
003350     05  WS-TOTAL-LINE-REC.
003360         10  FILLER              PIC X(1)  VALUE SPACES.
003370         10  FILLER              PIC X(30)
003380             VALUE "COUNT OF CHAMPIONS UPDATED..".
003390         10  TOTAL-UPDATED-O     PIC ZZZZ9.
003400         10  FILLER              PIC X(90) VALUE SPACES.
003410
003420 COPY ABENDREC.
003430
003440 PROCEDURE DIVISION.
003450     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
003460     PERFORM 050-LOAD-CHAMPION-TABLE THRU 050-EXIT
003470         UNTIL NO-MORE-CHAMPIONS.
003480     PERFORM 100-MAINLINE THRU 100-EXIT
003490         UNTIL NO-MORE-MATCHES.
003500     PERFORM 600-WRITE-OUTPUT-FILES THRU 600-EXIT.
003510     PERFORM 700-WRITE-PAGE-HDR   THRU 700-EXIT.
003520     PERFORM 720-WRITE-COLM-HDR   THRU 720-EXIT.
003530     PERFORM 740-PRINT-STATS-TABLE THRU 740-EXIT
003540         VARYING CHAMP-IDX FROM 1 BY 1 UNTIL CHAMP-IDX > WS-CHAMPION-COUNT.
003550     PERFORM 900-WRITE-FINAL-TOTAL THRU 900-EXIT.
003560     PERFORM 950-CLEANUP THRU 950-EXIT.
003570     MOVE ZERO TO RETURN-CODE.
003580     GOBACK.
003590
003600 000-HOUSEKEEPING.
003610     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
003620     DISPLAY "******** BEGIN JOB MSTATPRC ********".
003630     ACCEPT WS-DATE FROM DATE.
003640     MOVE +1 TO WS-LINES.
003650     PERFORM 800-OPEN-FILES THRU 800-EXIT.
003660
003670     READ CHAMPION-MASTER INTO CHAMPION-MASTER-REC
003680         AT END
003690         MOVE "10" TO CFCODE
003700         GO TO 000-EXIT
003710     END-READ.
003720
003730     READ MATCH-IN-FILE INTO MATCH-IN-REC
003740         AT END
003750         MOVE "10" TO MFCODE
003760         GO TO 000-EXIT
003770     END-READ.
003780 000-EXIT.
003790     EXIT.
003800
003810 050-LOAD-CHAMPION-TABLE.
003820     MOVE "050-LOAD-CHAMPION-TABLE" TO PARA-NAME.
003830     ADD 1 TO WS-CHAMPION-COUNT.
003840     SET CHAMP-IDX TO WS-CHAMPION-COUNT.
003850     MOVE CM-CHAMPION-ID       TO CT-CHAMPION-ID(CHAMP-IDX).
003860     MOVE CM-CHAMPION-NAME     TO CT-CHAMPION-NAME(CHAMP-IDX).
003870     MOVE CM-CHAMPION-ROLE     TO CT-CHAMPION-ROLE(CHAMP-IDX).
003880     MOVE CM-CHAMPION-LANE     TO CT-CHAMPION-LANE(CHAMP-IDX).
003890     MOVE CM-WIN-RATE          TO CT-WIN-RATE(CHAMP-IDX).
003900     MOVE CM-PICK-RATE         TO CT-PICK-RATE(CHAMP-IDX).
003910     MOVE CM-BAN-RATE          TO CT-BAN-RATE(CHAMP-IDX).
003920     MOVE CM-CHAMPION-TIER     TO CT-CHAMPION-TIER(CHAMP-IDX).
003930     ADD 1 TO CHAMPIONS-LOADED.
003940
003950     READ CHAMPION-MASTER INTO CHAMPION-MASTER-REC
003960         AT END
003970         MOVE "10" TO CFCODE
003980         GO TO 050-EXIT
003990     END-READ.
004000 050-EXIT.
004010     EXIT.
004020
004030 100-MAINLINE.
004040     MOVE "100-MAINLINE" TO PARA-NAME.
004050     ADD 1 TO MATCHES-READ.
004060     PERFORM 200-DERIVE-PATCH-RANK  THRU 200-EXIT.
004070     PERFORM 300-CHAMPION-STATS-PASS THRU 300-EXIT.
004080     PERFORM 400-MATCHUP-PASS       THRU 400-EXIT.
004090     PERFORM 500-SYNERGY-PASS       THRU 500-EXIT.
004100
004110     READ MATCH-IN-FILE INTO MATCH-IN-REC
004120         AT END
004130         MOVE "10" TO MFCODE
004140         GO TO 100-EXIT
004150     END-READ.
004160 100-EXIT.
004170     EXIT.
004180
004190 200-DERIVE-PATCH-RANK.
004200     MOVE "200-DERIVE-PATCH-RANK" TO PARA-NAME.
004210     CALL "PATCHXT" USING MATCH-GAME-VERSION, WS-MATCH-PATCH.
004220
004230     EVALUATE TRUE
004240         WHEN MATCH-QUEUE-DIAMOND-1
004250             MOVE "DIAMOND_PLUS   " TO WS-MATCH-RANK
004260         WHEN MATCH-QUEUE-NORMAL
004270             MOVE "ALL            " TO WS-MATCH-RANK
004280         WHEN OTHER
004290             MOVE "ALL            " TO WS-MATCH-RANK
004300     END-EVALUATE.
004310 200-EXIT.
004320     EXIT.
004330
004340 300-CHAMPION-STATS-PASS.
004350     MOVE "300-CHAMPION-STATS-PASS" TO PARA-NAME.
004360     MOVE "N" TO WS-PART-USED-BYTES.
004370     PERFORM 310-GROUP-BY-CHAMPION THRU 310-EXIT
004380         VARYING WS-PART-IDX FROM 1 BY 1 UNTIL WS-PART-IDX > 10.
004390 300-EXIT.
004400     EXIT.
004410
004420 310-GROUP-BY-CHAMPION.
004430     MOVE "310-GROUP-BY-CHAMPION" TO PARA-NAME.
004440     IF WS-PART-USED(WS-PART-IDX) = "Y"
004450         GO TO 310-EXIT.
004460
004470     MOVE PART-CHAMPION-ID(WS-PART-IDX) TO WS-GROUP-CHAMPION-ID.
004480     MOVE ZERO TO WS-GROUP-TOTAL-GAMES, WS-GROUP-WINS,
004490                  WS-GROUP-LOSSES, WS-GROUP-SUM-KILLS,
004500                  WS-GROUP-SUM-DEATHS, WS-GROUP-SUM-ASSISTS,
004510                  WS-GROUP-SUM-CS, WS-GROUP-SUM-GOLD,
004520                  WS-GROUP-SUM-DAMAGE, WS-GROUP-SUM-VISION,
004530                  WS-GROUP-ROLE-COUNT.
004540
004550     PERFORM 320-ACCUMULATE-PARTICIPANT THRU 320-EXIT
004560         VARYING WS-SCAN-IDX FROM WS-PART-IDX BY 1
004570         UNTIL WS-SCAN-IDX > 10.
004580
004590     PERFORM 330-UPSERT-STAT-ALL THRU 330-EXIT.
004600     PERFORM 335-UPSERT-STAT-ROLE THRU 335-EXIT
004610         VARYING WS-ROLE-SUB FROM 1 BY 1
004620         UNTIL WS-ROLE-SUB > WS-GROUP-ROLE-COUNT.
004630 310-EXIT.
004640     EXIT.
004650
004660 320-ACCUMULATE-PARTICIPANT.
004670     IF WS-PART-USED(WS-SCAN-IDX) = "Y"
004680         GO TO 320-EXIT.
004690     IF PART-CHAMPION-ID(WS-SCAN-IDX) NOT = WS-GROUP-CHAMPION-ID
004700         GO TO 320-EXIT.
004710
004720     MOVE "Y" TO WS-PART-USED(WS-SCAN-IDX).
004730     ADD 1 TO WS-GROUP-TOTAL-GAMES.
004740     IF PART-WON-FLAG(WS-SCAN-IDX)
004750         ADD 1 TO WS-GROUP-WINS
004760     ELSE
004770         ADD 1 TO WS-GROUP-LOSSES.
004780
004790     ADD PART-KILLS(WS-SCAN-IDX)        TO WS-GROUP-SUM-KILLS.
004800     ADD PART-DEATHS(WS-SCAN-IDX)       TO WS-GROUP-SUM-DEATHS.
004810     ADD PART-ASSISTS(WS-SCAN-IDX)      TO WS-GROUP-SUM-ASSISTS.
004820     ADD PART-CS(WS-SCAN-IDX)           TO WS-GROUP-SUM-CS.
004830     ADD PART-GOLD-EARNED(WS-SCAN-IDX)  TO WS-GROUP-SUM-GOLD.
004840     ADD PART-DAMAGE-DEALT(WS-SCAN-IDX) TO WS-GROUP-SUM-DAMAGE.
004850     ADD PART-VISION-SCORE(WS-SCAN-IDX) TO WS-GROUP-SUM-VISION.
004860     PERFORM 325-ADD-DISTINCT-ROLE THRU 325-EXIT.
004870 320-EXIT.
004880     EXIT.
004890
004900 325-ADD-DISTINCT-ROLE.
004910     MOVE "N" TO WS-ROLE-FOUND-SW.
004920     PERFORM 326-CHECK-ROLE-DUP THRU 326-EXIT
004930         VARYING WS-ROLE-CHK FROM 1 BY 1
004940         UNTIL WS-ROLE-CHK > WS-GROUP-ROLE-COUNT.
004950
004960     IF NOT WS-ROLE-FOUND
004970         ADD 1 TO WS-GROUP-ROLE-COUNT
004980         MOVE PART-INDIVIDUAL-POSITION(WS-SCAN-IDX)
004990             TO WS-GROUP-ROLE-LIST(WS-GROUP-ROLE-COUNT).
005000 325-EXIT.
005010     EXIT.
005020
005030 326-CHECK-ROLE-DUP.
005040     IF WS-GROUP-ROLE-LIST(WS-ROLE-CHK) =
005050        PART-INDIVIDUAL-POSITION(WS-SCAN-IDX)
005060         MOVE "Y" TO WS-ROLE-FOUND-SW.
005070 326-EXIT.
005080     EXIT.
005090
005100 330-UPSERT-STAT-ALL.
005110     MOVE "330-UPSERT-STAT-ALL" TO PARA-NAME.
005120     MOVE WS-GROUP-CHAMPION-ID  TO WS-STAT-KEY-CHAMPION.
005130     MOVE WS-MATCH-PATCH        TO WS-STAT-KEY-PATCH.
005140     MOVE WS-MATCH-RANK         TO WS-STAT-KEY-RANK.
005150     MOVE "ALL       "          TO WS-STAT-KEY-ROLE.
005160     PERFORM 340-FIND-OR-ADD-STAT  THRU 340-EXIT.
005170     PERFORM 350-APPLY-STAT-UPDATE THRU 350-EXIT.
005180 330-EXIT.
005190     EXIT.
005200
005210 335-UPSERT-STAT-ROLE.
005220     MOVE "335-UPSERT-STAT-ROLE" TO PARA-NAME.
005230     MOVE WS-GROUP-CHAMPION-ID   TO WS-STAT-KEY-CHAMPION.
005240     MOVE WS-MATCH-PATCH         TO WS-STAT-KEY-PATCH.
005250     MOVE WS-MATCH-RANK          TO WS-STAT-KEY-RANK.
005260     MOVE WS-GROUP-ROLE-LIST(WS-ROLE-SUB) TO WS-STAT-KEY-ROLE.
005270     PERFORM 340-FIND-OR-ADD-STAT  THRU 340-EXIT.
005280     PERFORM 350-APPLY-STAT-UPDATE THRU 350-EXIT.
005290 335-EXIT.
005300     EXIT.
005310
005320 340-FIND-OR-ADD-STAT.
005330     MOVE "340-FIND-OR-ADD-STAT" TO PARA-NAME.
005340     SET STAT-IDX TO 1.
005350     SEARCH CHAMPION-STATS-TABLE
005360         AT END
005370             ADD 1 TO WS-STATS-COUNT
005380             SET STAT-IDX TO WS-STATS-COUNT
005390             MOVE WS-STAT-KEY-CHAMPION TO CS-CHAMPION-ID(STAT-IDX)
005400             MOVE WS-STAT-KEY-PATCH    TO CS-PATCH(STAT-IDX)
005410             MOVE WS-STAT-KEY-RANK     TO CS-RANK(STAT-IDX)
005420             MOVE WS-STAT-KEY-ROLE     TO CS-ROLE(STAT-IDX)
005430             MOVE ZERO TO CS-TOTAL-GAMES(STAT-IDX),
005440                          CS-WINS(STAT-IDX), CS-LOSSES(STAT-IDX)
005450         WHEN CS-CHAMPION-ID(STAT-IDX) = WS-STAT-KEY-CHAMPION
005460          AND CS-PATCH(STAT-IDX)       = WS-STAT-KEY-PATCH
005470          AND CS-RANK(STAT-IDX)        = WS-STAT-KEY-RANK
005480          AND CS-ROLE(STAT-IDX)        = WS-STAT-KEY-ROLE
005490             CONTINUE
005500     END-SEARCH.
005510 340-EXIT.
005520     EXIT.
005530
005540 350-APPLY-STAT-UPDATE.
005550     MOVE "350-APPLY-STAT-UPDATE" TO PARA-NAME.
005560     ADD WS-GROUP-TOTAL-GAMES TO CS-TOTAL-GAMES(STAT-IDX).
005570     ADD WS-GROUP-WINS        TO CS-WINS(STAT-IDX).
005580     ADD WS-GROUP-LOSSES      TO CS-LOSSES(STAT-IDX).
005590
005600     COMPUTE CS-AVG-KILLS(STAT-IDX) ROUNDED =
005610         WS-GROUP-SUM-KILLS / WS-GROUP-TOTAL-GAMES.
005620     COMPUTE CS-AVG-DEATHS(STAT-IDX) ROUNDED =
005630         WS-GROUP-SUM-DEATHS / WS-GROUP-TOTAL-GAMES.
005640     COMPUTE CS-AVG-ASSISTS(STAT-IDX) ROUNDED =
005650         WS-GROUP-SUM-ASSISTS / WS-GROUP-TOTAL-GAMES.
005660     COMPUTE CS-AVG-CS(STAT-IDX) ROUNDED =
005670         WS-GROUP-SUM-CS / WS-GROUP-TOTAL-GAMES.
005680     COMPUTE CS-AVG-GOLD(STAT-IDX) ROUNDED =
005690         WS-GROUP-SUM-GOLD / WS-GROUP-TOTAL-GAMES.
005700     COMPUTE CS-AVG-DAMAGE(STAT-IDX) ROUNDED =
005710         WS-GROUP-SUM-DAMAGE / WS-GROUP-TOTAL-GAMES.
005720     COMPUTE CS-AVG-VISION(STAT-IDX) ROUNDED =
005730         WS-GROUP-SUM-VISION / WS-GROUP-TOTAL-GAMES.
005740
005750     MOVE "W"                    TO TCC-FUNCTION-SW.
005760     MOVE CS-WINS(STAT-IDX)       TO TCC-WINS.
005770     MOVE CS-TOTAL-GAMES(STAT-IDX) TO TCC-TOTAL-GAMES.
005780     CALL "TIERCALC" USING LK-TIERCALC-CALL-REC, TCC-RETURN-CD.
005790     MOVE TCC-WIN-RATE-OUT       TO CS-WIN-RATE(STAT-IDX).
005800     MOVE TCC-TIER-OUT           TO CS-TIER(STAT-IDX).
005810 350-EXIT.
005820     EXIT.
005830
005840 400-MATCHUP-PASS.
005850     MOVE "400-MATCHUP-PASS" TO PARA-NAME.
005860     PERFORM 410-MATCHUP-OUTER THRU 410-EXIT
005870         VARYING WS-PART-I FROM 1 BY 1 UNTIL WS-PART-I > 9.
005880 400-EXIT.
005890     EXIT.
005900
005910 410-MATCHUP-OUTER.
005920     PERFORM 420-MATCHUP-INNER THRU 420-EXIT
005930         VARYING WS-PART-J FROM WS-PART-I BY 1 UNTIL WS-PART-J > 10.
005940 410-EXIT.
005950     EXIT.
005960
005970 420-MATCHUP-INNER.
005980     IF WS-PART-J = WS-PART-I
005990         GO TO 420-EXIT.
006000     IF PART-INDIVIDUAL-POSITION(WS-PART-I) NOT =
006010        PART-INDIVIDUAL-POSITION(WS-PART-J)
006020         GO TO 420-EXIT.
006030     IF PART-TEAM-ID(WS-PART-I) = PART-TEAM-ID(WS-PART-J)
006040         GO TO 420-EXIT.
006050
006060     MOVE PART-CHAMPION-ID(WS-PART-I) TO WS-MU-CHAMP1.
006070     MOVE PART-CHAMPION-ID(WS-PART-J) TO WS-MU-CHAMP2.
006080     MOVE PART-INDIVIDUAL-POSITION(WS-PART-I) TO WS-MU-ROLE.
006090     MOVE "N" TO WS-I-WON-SW.
006100     IF PART-WON-FLAG(WS-PART-I)
006110         MOVE "Y" TO WS-I-WON-SW.
006120
006130     PERFORM 430-FIND-OR-ADD-MATCHUP THRU 430-EXIT.
006140     PERFORM 440-APPLY-MATCHUP-UPDATE THRU 440-EXIT.
006150 420-EXIT.
006160     EXIT.
006170
006180 430-FIND-OR-ADD-MATCHUP.
006190     MOVE "430-FIND-OR-ADD-MATCHUP" TO PARA-NAME.
006200     SET MTCHUP-IDX TO 1.
006210     SEARCH CHAMPION-MATCHUP-TABLE
006220         AT END
006230             ADD 1 TO WS-MATCHUP-COUNT
006240             SET MTCHUP-IDX TO WS-MATCHUP-COUNT
006250             MOVE WS-MU-CHAMP1 TO CM-CHAMPION1-ID(MTCHUP-IDX)
006260             MOVE WS-MU-CHAMP2 TO CM-CHAMPION2-ID(MTCHUP-IDX)
006270             MOVE WS-MATCH-PATCH TO CM-PATCH(MTCHUP-IDX)
006280             MOVE WS-MATCH-RANK  TO CM-RANK(MTCHUP-IDX)
006290             MOVE WS-MU-ROLE     TO CM-ROLE(MTCHUP-IDX)
006300             MOVE ZERO TO CM-TOTAL-GAMES(MTCHUP-IDX),
006310                          CM-CHAMPION1-WINS(MTCHUP-IDX),
006320                          CM-CHAMPION2-WINS(MTCHUP-IDX)
006330         WHEN CM-CHAMPION1-ID(MTCHUP-IDX) = WS-MU-CHAMP1
006340          AND CM-CHAMPION2-ID(MTCHUP-IDX) = WS-MU-CHAMP2
006350          AND CM-PATCH(MTCHUP-IDX)        = WS-MATCH-PATCH
006360          AND CM-RANK(MTCHUP-IDX)         = WS-MATCH-RANK
006370          AND CM-ROLE(MTCHUP-IDX)         = WS-MU-ROLE
006380             CONTINUE
006390     END-SEARCH.
006400 430-EXIT.
006410     EXIT.
006420
006430 440-APPLY-MATCHUP-UPDATE.
006440     MOVE "440-APPLY-MATCHUP-UPDATE" TO PARA-NAME.
006450     ADD 1 TO CM-TOTAL-GAMES(MTCHUP-IDX).
006460     IF WS-I-WON
006470         ADD 1 TO CM-CHAMPION1-WINS(MTCHUP-IDX)
006480     ELSE
006490         ADD 1 TO CM-CHAMPION2-WINS(MTCHUP-IDX).
006500
006510     MOVE "W"                        TO TCC-FUNCTION-SW.
006520     MOVE CM-CHAMPION1-WINS(MTCHUP-IDX) TO TCC-WINS.
006530     MOVE CM-TOTAL-GAMES(MTCHUP-IDX)    TO TCC-TOTAL-GAMES.
006540     CALL "TIERCALC" USING LK-TIERCALC-CALL-REC, TCC-RETURN-CD.
006550     MOVE TCC-WIN-RATE-OUT TO CM-CHAMPION1-WIN-RATE(MTCHUP-IDX).
006560
006570     MOVE "W"                        TO TCC-FUNCTION-SW.
006571     MOVE CM-CHAMPION2-WINS(MTCHUP-IDX) TO TCC-WINS.
006580     CALL "TIERCALC" USING LK-TIERCALC-CALL-REC, TCC-RETURN-CD.
006590     MOVE TCC-WIN-RATE-OUT TO CM-CHAMPION2-WIN-RATE(MTCHUP-IDX).
006600
006610     MOVE "M"                        TO TCC-FUNCTION-SW.
006620     MOVE CM-CHAMPION1-WIN-RATE(MTCHUP-IDX) TO TCC-CHAMP1-WIN-RATE.
006630     CALL "TIERCALC" USING LK-TIERCALC-CALL-REC, TCC-RETURN-CD.
006640     MOVE TCC-MATCHUP-SCORE-OUT TO CM-MATCHUP-SCORE(MTCHUP-IDX).
006650 440-EXIT.
006660     EXIT.
006670
006680 500-SYNERGY-PASS.
006690     MOVE "500-SYNERGY-PASS" TO PARA-NAME.
006700     PERFORM 510-SYNERGY-OUTER THRU 510-EXIT
006710         VARYING WS-PART-I FROM 1 BY 1 UNTIL WS-PART-I > 9.
006720 500-EXIT.
006730     EXIT.
006740
006750 510-SYNERGY-OUTER.
006760     PERFORM 520-SYNERGY-INNER THRU 520-EXIT
006770         VARYING WS-PART-J FROM WS-PART-I BY 1 UNTIL WS-PART-J > 10.
006780 510-EXIT.
006790     EXIT.
006800
006810 520-SYNERGY-INNER.
006820     IF WS-PART-J = WS-PART-I
006830         GO TO 520-EXIT.
006840     IF PART-TEAM-ID(WS-PART-I) NOT = PART-TEAM-ID(WS-PART-J)
006850         GO TO 520-EXIT.
006860
006870     MOVE PART-CHAMPION-ID(WS-PART-I) TO WS-SY-CHAMP1.
006880     MOVE PART-CHAMPION-ID(WS-PART-J) TO WS-SY-CHAMP2.
006890     MOVE "N" TO WS-I-WON-SW.
006900     IF PART-WON-FLAG(WS-PART-I)
006910         MOVE "Y" TO WS-I-WON-SW.
006920
006930     PERFORM 530-FIND-OR-ADD-SYNERGY THRU 530-EXIT.
006940     PERFORM 540-APPLY-SYNERGY-UPDATE THRU 540-EXIT.
006950 520-EXIT.
006960     EXIT.
006970
006980 530-FIND-OR-ADD-SYNERGY.
006990     MOVE "530-FIND-OR-ADD-SYNERGY" TO PARA-NAME.
007000     SET SYNRGY-IDX TO 1.
007010     SEARCH CHAMPION-SYNERGY-TABLE
007020         AT END
007030             ADD 1 TO WS-SYNERGY-COUNT
007040             SET SYNRGY-IDX TO WS-SYNERGY-COUNT
007050             MOVE WS-SY-CHAMP1 TO CY-CHAMPION1-ID(SYNRGY-IDX)
007060             MOVE WS-SY-CHAMP2 TO CY-CHAMPION2-ID(SYNRGY-IDX)
007070             MOVE WS-MATCH-PATCH TO CY-PATCH(SYNRGY-IDX)
007080             MOVE WS-MATCH-RANK  TO CY-RANK(SYNRGY-IDX)
007090             MOVE "TEAM "        TO CY-SYNERGY-TYPE(SYNRGY-IDX)
007100             MOVE ZERO TO CY-TOTAL-GAMES(SYNRGY-IDX),
007110                          CY-WINS(SYNRGY-IDX), CY-LOSSES(SYNRGY-IDX)
007120         WHEN CY-CHAMPION1-ID(SYNRGY-IDX) = WS-SY-CHAMP1
007130          AND CY-CHAMPION2-ID(SYNRGY-IDX) = WS-SY-CHAMP2
007140          AND CY-PATCH(SYNRGY-IDX)        = WS-MATCH-PATCH
007150          AND CY-RANK(SYNRGY-IDX)         = WS-MATCH-RANK
007160             CONTINUE
007170     END-SEARCH.
007180 530-EXIT.
007190     EXIT.
007200
007210 540-APPLY-SYNERGY-UPDATE.
007220     MOVE "540-APPLY-SYNERGY-UPDATE" TO PARA-NAME.
007230     ADD 1 TO CY-TOTAL-GAMES(SYNRGY-IDX).
007240     IF WS-I-WON
007250         ADD 1 TO CY-WINS(SYNRGY-IDX)
007260     ELSE
007270         ADD 1 TO CY-LOSSES(SYNRGY-IDX).
007280
007290     MOVE "W"                     TO TCC-FUNCTION-SW.
007300     MOVE CY-WINS(SYNRGY-IDX)       TO TCC-WINS.
007310     MOVE CY-TOTAL-GAMES(SYNRGY-IDX) TO TCC-TOTAL-GAMES.
007320     CALL "TIERCALC" USING LK-TIERCALC-CALL-REC, TCC-RETURN-CD.
007330     MOVE TCC-WIN-RATE-OUT TO CY-WIN-RATE(SYNRGY-IDX).
007340
007350     MOVE "S"                     TO TCC-FUNCTION-SW.
007360     MOVE CY-WIN-RATE(SYNRGY-IDX)   TO TCC-CHAMP1-WIN-RATE.
007370     CALL "TIERCALC" USING LK-TIERCALC-CALL-REC, TCC-RETURN-CD.
007380     MOVE TCC-SYNERGY-SCORE-OUT TO CY-SYNERGY-SCORE(SYNRGY-IDX).
007390 540-EXIT.
007400     EXIT.
007410
007420 600-WRITE-OUTPUT-FILES.
007430     MOVE "600-WRITE-OUTPUT-FILES" TO PARA-NAME.
007440     PERFORM 610-WRITE-STAT-REC THRU 610-EXIT
007450         VARYING STAT-IDX FROM 1 BY 1 UNTIL STAT-IDX > WS-STATS-COUNT.
007460     PERFORM 620-WRITE-MATCHUP-REC THRU 620-EXIT
007470         VARYING MTCHUP-IDX FROM 1 BY 1
007480         UNTIL MTCHUP-IDX > WS-MATCHUP-COUNT.
007490     PERFORM 630-WRITE-SYNERGY-REC THRU 630-EXIT
007500         VARYING SYNRGY-IDX FROM 1 BY 1
007510         UNTIL SYNRGY-IDX > WS-SYNERGY-COUNT.
007520 600-EXIT.
007530     EXIT.
007540
007550 610-WRITE-STAT-REC.
007560     WRITE FD-CHAMPION-STATS-REC
007570         FROM CHAMPION-STATS-TABLE(STAT-IDX).
007580 610-EXIT.
007590     EXIT.
007600
007610 620-WRITE-MATCHUP-REC.
007620     WRITE FD-CHAMPION-MATCHUP-REC
007630         FROM CHAMPION-MATCHUP-TABLE(MTCHUP-IDX).
007640 620-EXIT.
007650     EXIT.
007660
007670 630-WRITE-SYNERGY-REC.
007680     WRITE FD-CHAMPION-SYNERGY-REC
007690         FROM CHAMPION-SYNERGY-TABLE(SYNRGY-IDX).
007700 630-EXIT.
007710     EXIT.
007720
007730 700-WRITE-PAGE-HDR.
007740     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
007750     WRITE SYSOUT-REC FROM WS-BLANK-LINE
007760         AFTER ADVANCING 1.
007770     MOVE WS-PAGES TO PAGE-NBR-O.
007780     WRITE SYSOUT-REC FROM WS-HDR-REC
007790         AFTER ADVANCING NEXT-PAGE.
007800     MOVE ZERO TO WS-LINES.
007810     ADD 1 TO WS-PAGES.
007820     WRITE SYSOUT-REC FROM WS-BLANK-LINE
007830         AFTER ADVANCING 1.
007840 700-EXIT.
007850     EXIT.
007860
007870 720-WRITE-COLM-HDR.
007880     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.
007890     WRITE SYSOUT-REC FROM WS-COLM-HDR-REC
007900         AFTER ADVANCING 2.
007910     ADD 1 TO WS-LINES.
007920 720-EXIT.
007930     EXIT.
007940
007950 740-PRINT-STATS-TABLE.
007960     MOVE "740-PRINT-STATS-TABLE" TO PARA-NAME.
007965     PERFORM 745-PRINT-STAT-DETAIL THRU 745-EXIT
007966         VARYING STAT-IDX FROM 1 BY 1 UNTIL STAT-IDX > WS-STATS-COUNT.
007970 740-EXIT.
007980     EXIT.
007985
007990 745-PRINT-STAT-DETAIL.
008000     MOVE "745-PRINT-STAT-DETAIL" TO PARA-NAME.
008010     IF CS-CHAMPION-ID(STAT-IDX) NOT = CT-CHAMPION-ID(CHAMP-IDX)
008020         GO TO 745-EXIT.
008030
008040     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
008050     MOVE CT-CHAMPION-ID(CHAMP-IDX)   TO DET-CHAMPION-ID-O.
008060     MOVE CT-CHAMPION-NAME(CHAMP-IDX) TO DET-CHAMPION-NAME-O.
008070     MOVE CS-ROLE(STAT-IDX)       TO DET-ROLE-O.
008080     MOVE CS-TOTAL-GAMES(STAT-IDX) TO DET-TOTAL-GAMES-O.
008090     MOVE CS-WIN-RATE(STAT-IDX)   TO DET-WIN-RATE-O.
008100     MOVE CS-TIER(STAT-IDX)       TO DET-TIER-O.
008110     WRITE SYSOUT-REC FROM WS-STAT-DETAIL-REC
008120         AFTER ADVANCING 1.
008130     ADD 1 TO WS-LINES.
008140     ADD 1 TO RPT-LINES-WRITTEN.
008150 745-EXIT.
008160     EXIT.
008190
008200 790-CHECK-PAGINATION.
008210     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.
008220     IF WS-LINES > 50
008230         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT
008240         PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.
008250 790-EXIT.
008260     EXIT.
008270
008280 800-OPEN-FILES.
008290     MOVE "800-OPEN-FILES" TO PARA-NAME.
008300     OPEN INPUT MATCH-IN-FILE, CHAMPION-MASTER.
008310     OPEN OUTPUT CHAMPION-STATS-OUT, CHAMPION-MATCHUP-OUT,
008320                 CHAMPION-SYNERGY-OUT, SYSOUT.
008330 800-EXIT.
008340     EXIT.
008350
008360 850-CLOSE-FILES.
008370     MOVE "850-CLOSE-FILES" TO PARA-NAME.
008380     CLOSE MATCH-IN-FILE, CHAMPION-MASTER, CHAMPION-STATS-OUT,
008390           CHAMPION-MATCHUP-OUT, CHAMPION-SYNERGY-OUT, SYSOUT.
008400 850-EXIT.
008410     EXIT.
008420
008430 900-WRITE-FINAL-TOTAL.
008440     MOVE "900-WRITE-FINAL-TOTAL" TO PARA-NAME.
008450     MOVE WS-STATS-COUNT TO TOTAL-UPDATED-O.
008460     WRITE SYSOUT-REC FROM WS-TOTAL-LINE-REC
008470         AFTER ADVANCING 2.
008480 900-EXIT.
008490     EXIT.
008500
008510 950-CLEANUP.
008520     MOVE "950-CLEANUP" TO PARA-NAME.
008530     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008540     DISPLAY "** MATCHES READ **".
008550     DISPLAY MATCHES-READ.
008560     DISPLAY "** CHAMPIONS LOADED **".
008570     DISPLAY CHAMPIONS-LOADED.
008580     DISPLAY "** CHAMPION-STATS ROWS WRITTEN **".
008590     DISPLAY WS-STATS-COUNT.
008600     DISPLAY "** CHAMPION-MATCHUP ROWS WRITTEN **".
008610     DISPLAY WS-MATCHUP-COUNT.
008620     DISPLAY "** CHAMPION-SYNERGY ROWS WRITTEN **".
008630     DISPLAY WS-SYNERGY-COUNT.
008640     DISPLAY "******** NORMAL END OF JOB MSTATPRC ********".
008650 950-EXIT.
008660     EXIT.
008670
008680 1000-ABEND-RTN.
008690     WRITE SYSOUT-REC FROM ABEND-REC.
008700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
008710     DISPLAY "*** ABNORMAL END OF JOB-MSTATPRC ***" UPON CONSOLE.
008720     DIVIDE ZERO-VAL INTO ONE-VAL.
