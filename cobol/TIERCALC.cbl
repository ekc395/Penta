000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  TIERCALC.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 04/07/86.
000150 DATE-COMPILED. 04/07/86.
000160 SECURITY. NON-CONFIDENTIAL.
000200******************************************************************
000300*    PROGRAM......  TIERCALC                                    *
000400*    AUTHOR.......  JON SAYLES                                  *
000500*    INSTALLATION.  COBOL DEVELOPMENT CENTER                    *
000600*    DATE-WRITTEN.  04/07/86                                    *
000700*    DATE-COMPILED. 04/07/86                                    *
000800*    SECURITY.....  NON-CONFIDENTIAL                            *
000900*                                                                *
001000*    CALLABLE SUBROUTINE.  ONE ROUTINE, THREE JOBS, SELECTED BY  *
001100*    TC-FUNCTION-SW - THE STANDARD BRANCH-ON-A-SWITCH LINKAGE    *
001200*    SHAPE THIS SHOP USES FOR A SMALL ARITHMETIC HELPER CALLED   *
001210*    SEVERAL DIFFERENT WAYS.  MSTATPRC CALLS THIS ONCE PER       *
001300*    CHAMPION-STATS UPSERT ("W" - ROUND THE RUNNING WIN RATE AND *
001400*    RE-DERIVE THE 1-5 TIER), ONCE PER MATCHUP UPSERT ("M" -     *
001500*    MATCHUP SCORE) AND ONCE PER SYNERGY UPSERT ("S" - SYNERGY   *
001600*    SCORE).  THE TIER EVALUATE MUST STAY TOP-DOWN, HIGHEST      *
001700*    THRESHOLD FIRST - DO NOT REORDER THE WHEN CLAUSES.          *
001800*                                                                *
001900*    MAINTENANCE LOG                                             *
002000*    DATE     INIT REQ#     DESCRIPTION                          *
002100*    -------- ---- -------- ------------------------------------ *
002200*    04/07/86 JS   PENTA011 ORIGINAL PROGRAM - WIN RATE/TIER ONLY*
002300*    09/22/88 JS   PENTA018 ADDED "M" MATCHUP-SCORE FUNCTION FOR *
002400*                           THE NEW CHAMPION-MATCHUP FILE        *
002500*    01/14/91 JS   PENTA024 ADDED "S" SYNERGY-SCORE FUNCTION FOR *
002600*                           THE NEW CHAMPION-SYNERGY FILE        *
002700*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
002800*    07/30/13 RTC  PENTA031 REVIEWED FOR PATCH 3.10 VISION-SCORE *
002900*                           ADDITION - NO CHANGE, TIER LOGIC IS  *
003000*                           WIN-RATE DRIVEN ONLY                 *
003010*    09/18/13 RTC  PENTA035 100-ROUND-WIN-RATE WAS ROUNDING INTO *
003020*                           THE 4-DECIMAL WS-TEMP-RATE (SHARED   *
003030*                           WITH 400-SYNERGY-SCORE) THEN          *
003040*                           TRUNCATING ON THE MOVE TO THE         *
003050*                           2-DECIMAL TC-WIN-RATE-OUT - COULD     *
003060*                           MISS A HALF-UP ROUND AND FLIP THE     *
003070*                           TIER AT A BOUNDARY.  NOW ROUNDS       *
003080*                           DIRECTLY INTO TC-WIN-RATE-OUT         *
003100******************************************************************
003200
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-390.
003600 OBJECT-COMPUTER. IBM-390.
003700 INPUT-OUTPUT SECTION.
003800
003900 DATA DIVISION.
004000 FILE SECTION.
004100
004200 WORKING-STORAGE SECTION.
004300 01  WS-CALC-FIELDS.
004400     05  WS-TEMP-RATE            PIC S9(5)V9(4) COMP-3.
004500     05  WS-TEMP-COUNT           PIC S9(7) COMP.
004600 01  WS-CALC-FIELDS-ALT REDEFINES WS-CALC-FIELDS.
004700     05  WS-CALC-BYTES           PIC X(7).
004800
004900 LINKAGE SECTION.
005000 01  LK-TIERCALC-REC.
005100     05  TC-FUNCTION-SW          PIC X(1).
005200         88  TC-WIN-RATE-TIER    VALUE "W".
005300         88  TC-MATCHUP-SCORE    VALUE "M".
005400         88  TC-SYNERGY-SCORE    VALUE "S".
005500     05  TC-WINS                 PIC 9(7).
005600     05  TC-TOTAL-GAMES          PIC 9(7).
005700     05  TC-WIN-RATE-OUT         PIC 9(3)V9(2).
005800     05  TC-TIER-OUT             PIC 9(1).
005900         88  TC-TIER-D           VALUE 1.
006000         88  TC-TIER-C           VALUE 2.
006100         88  TC-TIER-B           VALUE 3.
006200         88  TC-TIER-A           VALUE 4.
006300         88  TC-TIER-S           VALUE 5.
006400     05  TC-CHAMP1-WIN-RATE      PIC 9(3)V9(2).
006500     05  TC-MATCHUP-SCORE-OUT    PIC S9(1)V9(4).
006600     05  TC-SYNERGY-SCORE-OUT    PIC 9(1)V9(4).
006700 01  LK-TIERCALC-ALT REDEFINES LK-TIERCALC-REC.
006800     05  TC-ALT-FUNCTION         PIC X(1).
006900     05  FILLER                  PIC X(35).
007000 01  LK-TIERCALC-WINRATE-ALT REDEFINES LK-TIERCALC-REC.
007100     05  FILLER                  PIC X(1).
007200     05  TCW-WINS                PIC 9(7).
007300     05  TCW-TOTAL-GAMES         PIC 9(7).
007400     05  TCW-WIN-RATE            PIC 9(3)V9(2).
007500     05  TCW-TIER                PIC 9(1).
007600     05  FILLER                  PIC X(15).
007700
007800 01  RETURN-CD                   PIC 9(4) COMP.
007900
008000 PROCEDURE DIVISION USING LK-TIERCALC-REC, RETURN-CD.
008100     EVALUATE TRUE
008200         WHEN TC-WIN-RATE-TIER
008300             PERFORM 100-ROUND-WIN-RATE THRU 100-EXIT
008400             PERFORM 200-DERIVE-TIER    THRU 200-EXIT
008500         WHEN TC-MATCHUP-SCORE
008600             PERFORM 300-MATCHUP-SCORE  THRU 300-EXIT
008700         WHEN TC-SYNERGY-SCORE
008800             PERFORM 400-SYNERGY-SCORE  THRU 400-EXIT
008900     END-EVALUATE.
009000
009100     MOVE ZERO TO RETURN-CD.
009200     GOBACK.
009300
009400 100-ROUND-WIN-RATE.
009500     IF TC-TOTAL-GAMES = ZERO
009600         MOVE ZERO TO TC-WIN-RATE-OUT
009700         GO TO 100-EXIT.
009800
009900     COMPUTE TC-WIN-RATE-OUT ROUNDED =
010000         (TC-WINS / TC-TOTAL-GAMES) * 100.
010200 100-EXIT.
010300     EXIT.
010400
010500 200-DERIVE-TIER.
010600     EVALUATE TRUE
010700         WHEN TC-WIN-RATE-OUT >= 55.00
010800             MOVE 5 TO TC-TIER-OUT
010900         WHEN TC-WIN-RATE-OUT >= 52.00
011000             MOVE 4 TO TC-TIER-OUT
011100         WHEN TC-WIN-RATE-OUT >= 49.00
011200             MOVE 3 TO TC-TIER-OUT
011300         WHEN TC-WIN-RATE-OUT >= 46.00
011400             MOVE 2 TO TC-TIER-OUT
011500         WHEN OTHER
011600             MOVE 1 TO TC-TIER-OUT
011700     END-EVALUATE.
011800 200-EXIT.
011900     EXIT.
012000
012100 300-MATCHUP-SCORE.
012200     COMPUTE TC-MATCHUP-SCORE-OUT ROUNDED =
012300         (TC-CHAMP1-WIN-RATE - 50.00) / 50.00.
012400 300-EXIT.
012500     EXIT.
012600
012700 400-SYNERGY-SCORE.
012800     COMPUTE WS-TEMP-RATE ROUNDED =
012900         ((TC-CHAMP1-WIN-RATE - 50.00) / 50.00) + 0.50.
013000     IF WS-TEMP-RATE < 0
013100         MOVE ZERO TO WS-TEMP-RATE.
013200     IF WS-TEMP-RATE > 1
013300         MOVE 1.0000 TO WS-TEMP-RATE.
013400     MOVE WS-TEMP-RATE TO TC-SYNERGY-SCORE-OUT.
013500 400-EXIT.
013600     EXIT.
