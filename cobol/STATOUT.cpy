000100******************************************************************
000200*    COPYBOOK.....  STATOUT                                      *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  04/07/86                                     *
000600*                                                                *
000700*    CHAMPION-STATS-OUT RECORD.  ONE ROW PER CHAMPION/PATCH/     *
000800*    RANK-BUCKET/ROLE COMBINATION SEEN THIS RUN.  ROLE = "ALL"   *
000900*    CARRIES THE CHAMPION'S OVERALL LINE; EVERY OTHER ROLE VALUE *
001000*    IS THE CHAMPION'S LINE FOR THAT ROLE ONLY.  REWRITTEN IN    *
001100*    FULL EACH RUN FROM THE CHAMPION-STATS-TABLE IN MSTATPRC -   *
001200*    THIS IS NOT A VSAM FILE, THE WHOLE FILE IS THE EXTRACT.     *
001300*                                                                *
001400*    MAINTENANCE LOG                                             *
001500*    DATE     INIT REQ#     DESCRIPTION                          *
001600*    -------- ---- -------- ------------------------------------ *
001700*    04/07/86 JS   PENTA003 ORIGINAL COPYBOOK                    *
001800*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
001900*    07/30/13 RTC  PENTA031 ADDED AVG-VISION FOR PATCH 3.10      *
002000******************************************************************
002100 01  CHAMPION-STATS-REC.
002200     05  CS-CHAMPION-ID              PIC 9(5).
002300     05  CS-PATCH                    PIC X(6).
002400     05  CS-RANK                     PIC X(15).
002500         88  CS-RANK-DIAMOND-PLUS    VALUE "DIAMOND_PLUS   ".
002600         88  CS-RANK-ALL             VALUE "ALL            ".
002700     05  CS-ROLE                     PIC X(10).
002800         88  CS-ROLE-IS-ALL          VALUE "ALL       ".
002900     05  CS-TOTAL-GAMES              PIC 9(7).
003000     05  CS-WINS                     PIC 9(7).
003100     05  CS-LOSSES                   PIC 9(7).
003200     05  CS-WIN-RATE                 PIC 9(3)V9(2).
003300     05  CS-AVERAGES.
003400         10  CS-AVG-KILLS            PIC 9(3)V9(2).
003500         10  CS-AVG-DEATHS           PIC 9(3)V9(2).
003600         10  CS-AVG-ASSISTS          PIC 9(3)V9(2).
003700         10  CS-AVG-CS               PIC 9(3)V9(2).
003800         10  CS-AVG-GOLD             PIC 9(7)V9(2).
003900         10  CS-AVG-DAMAGE           PIC 9(7)V9(2).
004000         10  CS-AVG-VISION           PIC 9(4)V9(2).
004100     05  CS-TIER                     PIC 9(1).
004200         88  CS-TIER-D               VALUE 1.
004300         88  CS-TIER-C               VALUE 2.
004400         88  CS-TIER-B               VALUE 3.
004500         88  CS-TIER-A               VALUE 4.
004600         88  CS-TIER-S               VALUE 5.
004700     05  FILLER                      PIC X(13).
004800 01  CHAMPION-STATS-ALT REDEFINES CHAMPION-STATS-REC.
004900     05  CS-ALT-KEY                  PIC X(26).
005000     05  FILLER                      PIC X(94).
