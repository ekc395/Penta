000100******************************************************************
000200*    COPYBOOK.....  SYNRGOUT                                     *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  04/07/86                                     *
000600*                                                                *
000700*    CHAMPION-SYNERGY-OUT RECORD.  ONE ROW PER CHAMPION1/        *
000800*    CHAMPION2/PATCH/RANK COMBINATION FOR SAME-TEAM PAIRS.       *
000900*    CHAMPION1/CHAMPION2 ARE ORDERED BY POSITION WITHIN THE      *
001000*    TEAM ON THE MATCH-IN RECORD, NOT BY CHAMPION-ID.  ROLE IS   *
001100*    NOT PART OF THE KEY - SYNERGY IS TRACKED FOR THE PAIR       *
001200*    REGARDLESS OF WHERE EACH ONE WAS PLAYED.                    *
001300*                                                                *
001400*    MAINTENANCE LOG                                             *
001500*    DATE     INIT REQ#     DESCRIPTION                          *
001600*    -------- ---- -------- ------------------------------------ *
001700*    04/07/86 JS   PENTA005 ORIGINAL COPYBOOK                    *
001800*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
001900******************************************************************
002000 01  CHAMPION-SYNERGY-REC.
002100     05  CY-CHAMPION1-ID             PIC 9(5).
002200     05  CY-CHAMPION2-ID             PIC 9(5).
002300     05  CY-PATCH                    PIC X(6).
002400     05  CY-RANK                     PIC X(15).
002500     05  CY-TOTAL-GAMES              PIC 9(7).
002600     05  CY-WINS                     PIC 9(7).
002700     05  CY-LOSSES                   PIC 9(7).
002800     05  CY-WIN-RATE                 PIC 9(3)V9(2).
002900     05  CY-SYNERGY-SCORE            PIC 9(1)V9(4).
003000     05  CY-SYNERGY-TYPE             PIC X(5).
003100         88  CY-TYPE-TEAM            VALUE "TEAM ".
003200     05  FILLER                      PIC X(13).
003300 01  CHAMPION-SYNERGY-ALT REDEFINES CHAMPION-SYNERGY-REC.
003400     05  CY-ALT-PAIR-KEY             PIC X(10).
003500     05  FILLER                      PIC X(70).
