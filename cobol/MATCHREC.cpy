000100******************************************************************
000200*    COPYBOOK.....  MATCHREC                                     *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  03/19/85                                     *
000600*                                                                *
000700*    MATCH-IN RECORD.  ONE PHYSICAL RECORD PER RANKED/NORMAL     *
000800*    GAME, WITH THE 10 PARTICIPANT ROWS ALREADY JOINED IN BY THE *
000900*    COLLECTION JOB THAT BUILDS THIS FILE - THIS PROGRAM DOES    *
001000*    NOT GO BACK TO THE RIOT API, IT JUST FOLDS WHAT IS ALREADY  *
001100*    ON THE RECORD INTO THE RUNNING CHAMPION/MATCHUP/SYNERGY     *
001200*    TOTALS.  PARTICIPANT ORDER ON THE RECORD IS THE ORDER THE   *
001300*    COLLECTOR SAW THEM IN - THAT ORDER DECIDES WHICH SIDE OF A  *
001400*    MATCHUP OR SYNERGY PAIR A CHAMPION LANDS ON.                *
001500*                                                                *
001600*    MAINTENANCE LOG                                             *
001700*    DATE     INIT REQ#     DESCRIPTION                          *
001800*    -------- ---- -------- ------------------------------------ *
001900*    03/19/85 JS   PENTA002 ORIGINAL COPYBOOK                    *
002000*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
002100*    07/30/13 RTC  PENTA031 ADDED VISION-SCORE PER PATCH 3.10    *
002200******************************************************************
002300 01  MATCH-IN-REC.
002400     05  MATCH-ID                    PIC X(20).
002500     05  MATCH-GAME-VERSION          PIC X(15).
002600     05  MATCH-QUEUE-ID              PIC 9(4).
002700         88  MATCH-QUEUE-DIAMOND-1   VALUES 420, 440.
002800         88  MATCH-QUEUE-NORMAL      VALUES 400, 430.
002900     05  PARTICIPANT-DETAIL OCCURS 10 TIMES
003000                             INDEXED BY PART-IDX.
003100         10  PART-CHAMPION-ID        PIC 9(5).
003200         10  PART-TEAM-ID            PIC 9(3).
003300             88  PART-TEAM-BLUE      VALUE 100.
003400             88  PART-TEAM-RED       VALUE 200.
003500         10  PART-INDIVIDUAL-POSITION PIC X(10).
003600         10  PART-WON                PIC 9(1).
003700             88  PART-WON-FLAG       VALUE 1.
003800         10  PART-KILLS              PIC 9(3).
003900         10  PART-DEATHS             PIC 9(3).
004000         10  PART-ASSISTS            PIC 9(3).
004100         10  PART-CS                 PIC 9(3).
004200         10  PART-GOLD-EARNED        PIC 9(6).
004300         10  PART-DAMAGE-DEALT       PIC 9(7).
004400         10  PART-VISION-SCORE       PIC 9(4).
004500     05  FILLER                      PIC X(11).
004600 01  MATCH-VERSION-ALT REDEFINES MATCH-IN-REC.
004700     05  FILLER                      PIC X(20).
004800     05  MV-VERSION-SEGMENTS         PIC X(15).
004900     05  FILLER                      PIC X(495).
