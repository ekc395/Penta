000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  RECSCORE.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 07/09/87.
000150 DATE-COMPILED. 07/09/87.
000160 SECURITY. NON-CONFIDENTIAL.
000200******************************************************************
000300*    PROGRAM......  RECSCORE                                    *
000400*    AUTHOR.......  JON SAYLES                                  *
000500*    INSTALLATION.  COBOL DEVELOPMENT CENTER                    *
000600*    DATE-WRITTEN.  07/09/87                                    *
000700*    DATE-COMPILED. 07/09/87                                    *
000800*    SECURITY.....  NON-CONFIDENTIAL                            *
000900*                                                                *
001000*    CALLABLE SUBROUTINE - ONE CALL, LINKAGE-SECTION-ONLY DATA,  *
001100*    RETURN-CD ALWAYS ZERO ON A NORMAL RETURN, THE STANDARD      *
001200*    SHAPE THIS SHOP USES FOR A PURE-ARITHMETIC HELPER.          *
001300*    CHAMPREC WALKS THE PLAYER-HISTORY-TABLE AND THE CANDIDATE'S *
001400*    SYN-VS-ALLY/MATCHUP-VS-ENEMY TABLES ITSELF (SEARCH IS THE   *
001500*    DRIVER'S JOB, NOT THIS ROUTINE'S) AND HANDS                 *
001600*    THIS ROUTINE ONLY THE ALREADY-MATCHED COUNTS/SUMS - THIS    *
001700*    ROUTINE DOES THE PURE ARITHMETIC BLEND FOR ALL FOUR         *
001800*    COMPONENT SCORES PLUS THE FINAL WEIGHTED REC-SCORE.         *
001900*                                                                *
002000*    MAINTENANCE LOG                                             *
002100*    DATE     INIT REQ#     DESCRIPTION                          *
002200*    -------- ---- -------- ------------------------------------ *
002300*    07/09/87 JS   PENTA012 ORIGINAL PROGRAM - COMFORT/META ONLY *
002400*    02/03/89 JS   PENTA020 ADDED SYNERGY AND MATCHUP COMPONENTS *
002500*                           AND THE WEIGHTED FINAL BLEND         *
002600*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  WS-CALC-FIELDS.
004000     05  WS-GAMES-WEIGHT         PIC S9(1)V9(4) COMP-3.
004100     05  WS-WINRATE-WEIGHT       PIC S9(1)V9(4) COMP-3.
004200     05  WS-MASTERY-WEIGHT       PIC S9(1)V9(4) COMP-3.
004300     05  WS-SYN-AVERAGE          PIC S9(1)V9(4) COMP-3.
004400     05  WS-MU-AVERAGE           PIC S9(1)V9(4) COMP-3.
004500 01  WS-CALC-FIELDS-ALT REDEFINES WS-CALC-FIELDS.
004600     05  WS-CALC-BYTES           PIC X(15).
004700
004800 LINKAGE SECTION.
004900 01  RECSCORE-REC.
005000     05  RS-HISTORY-SW           PIC X(1).
005100         88  RS-PLAYER-HAS-HISTORY   VALUE "Y".
005200         88  RS-PLAYER-NO-HISTORY    VALUE "N".
005300     05  RS-CHAMPION-FOUND-SW    PIC X(1).
005400         88  RS-CHAMPION-IN-HISTORY  VALUE "Y".
005500         88  RS-CHAMPION-NOT-FOUND   VALUE "N".
005600     05  RS-GAMES-PLAYED         PIC 9(5).
005700     05  RS-PLAYER-WIN-RATE      PIC 9(3)V9(2).
005800     05  RS-MASTERY-LEVEL        PIC 9(1).
005900     05  RS-ALLY-COUNT           PIC 9(1).
006000     05  RS-SYN-DATA-SW          PIC X(1).
006100         88  RS-SYN-DATA-AVAILABLE   VALUE "Y".
006200     05  RS-SYN-MATCH-COUNT      PIC 9(1).
006300     05  RS-SYN-MATCH-SUM        PIC 9(5)V9(2).
006400     05  RS-ENEMY-COUNT          PIC 9(1).
006500     05  RS-MU-DATA-SW           PIC X(1).
006600         88  RS-MU-DATA-AVAILABLE    VALUE "Y".
006700     05  RS-MU-MATCH-COUNT       PIC 9(1).
006800     05  RS-MU-MATCH-SUM         PIC 9(5)V9(2).
006900     05  RS-TIER-SET-SW          PIC X(1).
007000         88  RS-TIER-IS-SET          VALUE "Y".
007100     05  RS-CHAMPION-TIER        PIC 9(1).
007200     05  RS-COMFORT-SCORE-OUT    PIC 9(1)V9(4).
007300     05  RS-SYNERGY-SCORE-OUT    PIC 9(1)V9(4).
007400     05  RS-MATCHUP-SCORE-OUT    PIC 9(1)V9(4).
007500     05  RS-META-SCORE-OUT       PIC 9(1)V9(4).
007600     05  RS-FINAL-SCORE-OUT      PIC 9(1)V9(4).
007700 01  RECSCORE-ALT REDEFINES RECSCORE-REC.
007800     05  RS-ALT-SWITCHES         PIC X(2).
007900     05  FILLER                  PIC X(58).
008000 01  RECSCORE-OUTPUT-ALT REDEFINES RECSCORE-REC.
008100     05  FILLER                  PIC X(35).
008200     05  RSO-COMFORT             PIC 9(1)V9(4).
008300     05  RSO-SYNERGY             PIC 9(1)V9(4).
008400     05  RSO-MATCHUP             PIC 9(1)V9(4).
008500     05  RSO-META                PIC 9(1)V9(4).
008600     05  RSO-FINAL               PIC 9(1)V9(4).
008700
008800 01  RETURN-CD                   PIC 9(4) COMP.
008900
009000 PROCEDURE DIVISION USING RECSCORE-REC, RETURN-CD.
009100     PERFORM 100-COMFORT-SCORE THRU 100-EXIT.
009200     PERFORM 200-SYNERGY-SCORE THRU 200-EXIT.
009300     PERFORM 300-MATCHUP-SCORE THRU 300-EXIT.
009400     PERFORM 400-META-SCORE    THRU 400-EXIT.
009500     PERFORM 500-WEIGHTED-SCORE THRU 500-EXIT.
009600
009700     MOVE ZERO TO RETURN-CD.
009800     GOBACK.
009900
010000 100-COMFORT-SCORE.
010100     IF RS-PLAYER-NO-HISTORY
010200         MOVE 0.5000 TO RS-COMFORT-SCORE-OUT
010300         GO TO 100-EXIT.
010400
010500     IF RS-CHAMPION-NOT-FOUND
010600         MOVE 0.3000 TO RS-COMFORT-SCORE-OUT
010700         GO TO 100-EXIT.
010800
010900     IF RS-GAMES-PLAYED >= 50
011000         MOVE 1.0000 TO WS-GAMES-WEIGHT
011100     ELSE
011200         COMPUTE WS-GAMES-WEIGHT ROUNDED =
011300             RS-GAMES-PLAYED / 50.
011400
011500     COMPUTE WS-WINRATE-WEIGHT ROUNDED =
011600         RS-PLAYER-WIN-RATE / 100.
011700
011800     IF RS-MASTERY-LEVEL >= 7
011900         MOVE 1.0000 TO WS-MASTERY-WEIGHT
012000     ELSE
012100         COMPUTE WS-MASTERY-WEIGHT ROUNDED =
012200             RS-MASTERY-LEVEL / 7.
012300
012400     COMPUTE RS-COMFORT-SCORE-OUT ROUNDED =
012500         (WS-GAMES-WEIGHT   * 0.4) +
012600         (WS-WINRATE-WEIGHT * 0.4) +
012700         (WS-MASTERY-WEIGHT * 0.2).
012800 100-EXIT.
012900     EXIT.
013000
013100 200-SYNERGY-SCORE.
013200     IF RS-ALLY-COUNT = ZERO
013300         MOVE 0.5000 TO RS-SYNERGY-SCORE-OUT
013400         GO TO 200-EXIT.
013500
013600     IF NOT RS-SYN-DATA-AVAILABLE
013700         MOVE 0.5000 TO RS-SYNERGY-SCORE-OUT
013800         GO TO 200-EXIT.
013900
014000     IF RS-SYN-MATCH-COUNT = ZERO
014100         MOVE 0.5000 TO RS-SYNERGY-SCORE-OUT
014200         GO TO 200-EXIT.
014300
014400     COMPUTE WS-SYN-AVERAGE ROUNDED =
014500         RS-SYN-MATCH-SUM / RS-SYN-MATCH-COUNT.
014600     COMPUTE RS-SYNERGY-SCORE-OUT ROUNDED =
014700         WS-SYN-AVERAGE / 100.
014800 200-EXIT.
014900     EXIT.
015000
015100 300-MATCHUP-SCORE.
015200     IF RS-ENEMY-COUNT = ZERO
015300         MOVE 0.5000 TO RS-MATCHUP-SCORE-OUT
015400         GO TO 300-EXIT.
015500
015600     IF NOT RS-MU-DATA-AVAILABLE
015700         MOVE 0.5000 TO RS-MATCHUP-SCORE-OUT
015800         GO TO 300-EXIT.
015900
016000     IF RS-MU-MATCH-COUNT = ZERO
016100         MOVE 0.5000 TO RS-MATCHUP-SCORE-OUT
016200         GO TO 300-EXIT.
016300
016400     COMPUTE WS-MU-AVERAGE ROUNDED =
016500         RS-MU-MATCH-SUM / RS-MU-MATCH-COUNT.
016600     COMPUTE RS-MATCHUP-SCORE-OUT ROUNDED =
016700         WS-MU-AVERAGE / 100.
016800 300-EXIT.
016900     EXIT.
017000
017100 400-META-SCORE.
017200     IF NOT RS-TIER-IS-SET
017300         MOVE 0.5000 TO RS-META-SCORE-OUT
017400         GO TO 400-EXIT.
017500
017600     COMPUTE RS-META-SCORE-OUT ROUNDED =
017700         RS-CHAMPION-TIER / 5.
017800 400-EXIT.
017900     EXIT.
018000
018100 500-WEIGHTED-SCORE.
018200     COMPUTE RS-FINAL-SCORE-OUT ROUNDED =
018300         (RS-COMFORT-SCORE-OUT * 0.4) +
018400         (RS-SYNERGY-SCORE-OUT * 0.3) +
018500         (RS-MATCHUP-SCORE-OUT * 0.2) +
018600         (RS-META-SCORE-OUT    * 0.1).
018700 500-EXIT.
018800     EXIT.
