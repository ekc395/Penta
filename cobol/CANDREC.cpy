000100******************************************************************
000200*    COPYBOOK.....  CANDREC                                      *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  07/09/87                                     *
000600*                                                                *
000700*    CANDIDATE-CHAMPIONS-IN RECORD.  THIS FILE CARRIES TWO       *
000800*    RECORD FORMATS THE SAME WAY PATDALY CARRIES A DETAIL AND A  *
000900*    TRAILER FORMAT - CAND-REC-TYPE TELLS CHAMPREC WHICH VIEW TO *
001000*    USE.  THE FIRST RECORD ON THE FILE IS ALWAYS THE "H" DRAFT  *
001100*    HEADER (THE ALLY/ENEMY PICKS SO FAR, 0-5 EACH, BLANK-FILLED *
001200*    WHEN FEWER); EVERY RECORD AFTER IT IS A "D" CANDIDATE ROW   *
001300*    WITH ITS OWN PRE-FETCHED SYNERGY-VS-ALLY AND MATCHUP-VS-    *
001400*    ENEMY TABLES (THE UGG SCRAPE RESULTS, LANDED HERE INSTEAD   *
001500*    OF BEING RE-FETCHED BY THIS PROGRAM).                       *
001600*                                                                *
001700*    MAINTENANCE LOG                                             *
001800*    DATE     INIT REQ#     DESCRIPTION                          *
001900*    -------- ---- -------- ------------------------------------ *
002000*    07/09/87 JS   PENTA007 ORIGINAL COPYBOOK                    *
002100*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
002200******************************************************************
002300 01  CANDIDATE-IN-REC.
002400     05  CAND-REC-TYPE               PIC X(1).
002500         88  CAND-HEADER-REC         VALUE "H".
002600         88  CAND-DETAIL-REC         VALUE "D".
002700     05  FILLER                      PIC X(356).
002800 01  CANDIDATE-HEADER-REC REDEFINES CANDIDATE-IN-REC.
002900     05  CH-REC-TYPE                 PIC X(1).
003000     05  CH-ALLY-PICKS OCCURS 5 TIMES INDEXED BY ALLY-IDX.
003100         10  CH-ALLY-NAME            PIC X(30).
003200     05  CH-ENEMY-PICKS OCCURS 5 TIMES INDEXED BY ENEMY-IDX.
003300         10  CH-ENEMY-NAME           PIC X(30).
003400     05  FILLER                      PIC X(56).
003500 01  CANDIDATE-DETAIL-REC REDEFINES CANDIDATE-IN-REC.
003600     05  CD-REC-TYPE                 PIC X(1).
003700     05  CD-CHAMPION-ID              PIC 9(5).
003800     05  CD-CHAMPION-TIER            PIC 9(1).
003900         88  CD-TIER-NOT-SET         VALUE 0.
004000     05  CD-SYN-VS-ALLY OCCURS 5 TIMES INDEXED BY SYN-IDX.
004100         10  CD-SYN-ALLY-NAME        PIC X(30).
004200         10  CD-SYN-ALLY-WIN-RATE    PIC 9(3)V9(2).
004300     05  CD-MATCHUP-VS-ENEMY OCCURS 5 TIMES INDEXED BY MU-IDX.
004400         10  CD-MU-ENEMY-NAME        PIC X(30).
004500         10  CD-MU-ENEMY-WIN-RATE    PIC 9(3)V9(2).
