000100******************************************************************
000200*    COPYBOOK.....  MTCHUPOUT                                    *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  04/07/86                                     *
000600*                                                                *
000700*    CHAMPION-MATCHUP-OUT RECORD.  ONE ROW PER CHAMPION1/        *
000800*    CHAMPION2/PATCH/RANK/ROLE COMBINATION.  CHAMPION1 IS        *
000900*    WHICHEVER PARTICIPANT CAME FIRST ON THE MATCH-IN RECORD -   *
001000*    NOT A HIGHER/LOWER CHAMPION-ID RULE - SO A GIVEN PAIR CAN   *
001100*    LAND ON EITHER SIDE DEPENDING ON DRAFT ORDER.  BOTH WIN     *
001200*    RATES ARE ALWAYS CARRIED SO NO INFORMATION IS LOST EITHER   *
001300*    WAY.                                                        *
001400*                                                                *
001500*    MAINTENANCE LOG                                             *
001600*    DATE     INIT REQ#     DESCRIPTION                          *
001700*    -------- ---- -------- ------------------------------------ *
001800*    04/07/86 JS   PENTA004 ORIGINAL COPYBOOK                    *
001900*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
002000******************************************************************
002100 01  CHAMPION-MATCHUP-REC.
002200     05  CM-CHAMPION1-ID             PIC 9(5).
002300     05  CM-CHAMPION2-ID             PIC 9(5).
002400     05  CM-PATCH                    PIC X(6).
002500     05  CM-RANK                     PIC X(15).
002600     05  CM-ROLE                     PIC X(10).
002700     05  CM-TOTAL-GAMES              PIC 9(7).
002800     05  CM-CHAMPION1-WINS           PIC 9(7).
002900     05  CM-CHAMPION2-WINS           PIC 9(7).
003000     05  CM-CHAMPION1-WIN-RATE       PIC 9(3)V9(2).
003100     05  CM-CHAMPION2-WIN-RATE       PIC 9(3)V9(2).
003200     05  CM-MATCHUP-SCORE            PIC S9(1)V9(4).
003300         88  CM-CHAMPION1-FAVORED    VALUE +0.0001 THRU +1.0000.
003400         88  CM-CHAMPION2-FAVORED    VALUE -1.0000 THRU -0.0001.
003500     05  FILLER                      PIC X(13).
003600 01  CHAMPION-MATCHUP-ALT REDEFINES CHAMPION-MATCHUP-REC.
003700     05  CM-ALT-PAIR-KEY             PIC X(10).
003800     05  FILLER                      PIC X(80).
