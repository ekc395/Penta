000100******************************************************************
000200*    COPYBOOK.....  PLAYERUP                                     *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  11/04/88                                     *
000600*                                                                *
000700*    PLAYER RECORD.  ONE ROW PER SUMMONER SEEN BY THE WEB TIER.  *
000800*    PLY-LAST-ACCESSED IS SET WHENEVER THE SUMMONER'S DATA IS    *
000900*    TOUCHED THROUGH THE SITE; PLYCLEAN COMPARES IT AGAINST A    *
001000*    ROLLING THRESHOLD AND DROPS THE RECORD IF IT HAS GONE       *
001100*    STALE.  SHARED LAYOUT FOR BOTH PLAYER-IN AND PLAYER-OUT.    *
001200*                                                                *
001300*    MAINTENANCE LOG                                             *
001400*    DATE     INIT REQ#     DESCRIPTION                          *
001500*    -------- ---- -------- ------------------------------------ *
001600*    11/04/88 JS   PENTA009 ORIGINAL COPYBOOK                    *
001700*    11/19/99 DKL  PENTA099 Y2K - LAST-ACCESSED IS 4-DIGIT YEAR, *
001800*                           REVIEWED, NO CHANGE REQUIRED         *
001900******************************************************************
002000 01  PLAYER-REC.
002100     05  PLY-SUMMONER-NAME           PIC X(30).
002200     05  PLY-LAST-ACCESSED           PIC X(14).
002300     05  FILLER                      PIC X(16).
002400 01  PLAYER-LAST-ACCESSED-ALT REDEFINES PLAYER-REC.
002500     05  FILLER                      PIC X(30).
002600     05  PLA-YEAR                    PIC 9(4).
002700     05  PLA-MONTH                   PIC 9(2).
002800     05  PLA-DAY                     PIC 9(2).
002900     05  PLA-HOUR                    PIC 9(2).
003000     05  PLA-MINUTE                  PIC 9(2).
003100     05  PLA-SECOND                  PIC 9(2).
003200     05  FILLER                      PIC X(16).
