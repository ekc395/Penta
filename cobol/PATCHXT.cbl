000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.  PATCHXT.
000120 AUTHOR. JON SAYLES.
000130 INSTALLATION. COBOL DEVELOPMENT CENTER.
000140 DATE-WRITTEN. 03/19/85.
000150 DATE-COMPILED. 03/19/85.
000160 SECURITY. NON-CONFIDENTIAL.
000200******************************************************************
000300*    PROGRAM......  PATCHXT                                     *
000400*    AUTHOR.......  JON SAYLES                                  *
000500*    INSTALLATION.  COBOL DEVELOPMENT CENTER                    *
000600*    DATE-WRITTEN.  03/19/85                                    *
000700*    DATE-COMPILED. 03/19/85                                    *
000800*    SECURITY.....  NON-CONFIDENTIAL                            *
000900*                                                                *
001000*    CALLABLE SUBROUTINE.  GIVEN THE RAW GAME-VERSION STRING OFF *
001100*    A MATCH-IN RECORD ("13.24.1"), RETURNS THE TWO-SEGMENT      *
001200*    PATCH LEVEL ("13.24").  ONE CALL PER MATCH FROM MSTATPRC'S  *
001300*    200-DERIVE-PATCH-RANK, RIGHT BEFORE THE CHAMPION-STATS,     *
001400*    MATCHUP, AND SYNERGY PASSES THAT ALL KEY OFF THE RETURNED   *
001500*    PATCH VALUE.  IF THE VERSION STRING IS BLANK THE RETURN     *
001600*    VALUE IS "unknown" (TRUNCATED TO THE 6-BYTE PATCH FIELD     *
001700*    WIDTH USED THROUGHOUT THE STATS FILES); IF IT HAS NO DOT AT *
001800*    ALL THE WHOLE STRING IS RETURNED UNCHANGED.                 *
001900*                                                                *
002000*    MAINTENANCE LOG                                             *
002100*    DATE     INIT REQ#     DESCRIPTION                          *
002200*    -------- ---- -------- ------------------------------------ *
002300*    03/19/85 JS   PENTA010 ORIGINAL PROGRAM                     *
002400*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
002500*    07/30/13 RTC  PENTA031 NO CHANGE FOR PATCH 3.10 - LOGIC IS  *
002600*                           VERSION-STRING-SHAPE DRIVEN ONLY     *
002700*    09/04/13 RTC  PENTA033 BLANK-VERSION RETURN LITERAL WAS     *
002800*                           UPPERCASE AND OVERRAN THE 6-BYTE     *
002900*                           LK-PATCH-OUT FIELD - CORRECTED TO    *
003000*                           LOWERCASE TO MATCH THE STATS FILES'  *
003100*                           PATCH KEY CONVENTION                 *
003200******************************************************************
003210
003220 ENVIRONMENT DIVISION.
003230 CONFIGURATION SECTION.
003240 SOURCE-COMPUTER. IBM-390.
003250 OBJECT-COMPUTER. IBM-390.
003260 INPUT-OUTPUT SECTION.
003270
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05  WS-SEGMENT-1            PIC X(15).
003900     05  WS-SEGMENT-2            PIC X(15).
004000     05  WS-SEGMENT-3            PIC X(15).
004100     05  WS-SEGMENT-4            PIC X(15).
004150     05  WS-DOT-PTR              PIC S9(4) COMP.
004160     05  WS-SEGMENTS-FOUND       PIC S9(4) COMP VALUE ZERO.
004170 01  MISC-FIELDS-ALT REDEFINES MISC-FIELDS.
004180     05  WS-SEGS-COMBINED        PIC X(60).
004190     05  FILLER                  PIC X(4).
004200
004500 01  WS-SEGMENT-TABLE-AREA.
004600     05  WS-SEGMENT-ENTRY OCCURS 4 TIMES INDEXED BY SEG-IDX.
004700         10  WS-SEG-TEXT         PIC X(15).
004800 01  WS-SEGMENT-TABLE-ALT REDEFINES WS-SEGMENT-TABLE-AREA.
004900     05  WS-SEG-ALT-BYTES        PIC X(60).
005000
005100 01  WS-SEGMENT-COUNT-VIEW.
005200     05  WS-SEGMENTS-FOUND-DISP  PIC 9(4).
005300 01  WS-SEGMENT-COUNT-ALT REDEFINES WS-SEGMENT-COUNT-VIEW.
005400     05  WS-SEGMENTS-FOUND-BYTE  PIC X(4).
005500
005600 LINKAGE SECTION.
005700 01  LK-GAME-VERSION             PIC X(15).
005800 01  LK-PATCH-OUT                PIC X(06).
005900
006000 PROCEDURE DIVISION USING LK-GAME-VERSION, LK-PATCH-OUT.
006100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
006200     PERFORM 100-SPLIT-VERSION THRU 100-EXIT.
006300     PERFORM 200-BUILD-PATCH   THRU 200-EXIT.
006400     GOBACK.
006500
006600 000-HOUSEKEEPING.
006700     MOVE SPACES TO LK-PATCH-OUT, WS-SEGMENT-1, WS-SEGMENT-2,
006800                    WS-SEGMENT-3, WS-SEGMENT-4.
006900     MOVE ZERO TO WS-SEGMENTS-FOUND, WS-DOT-PTR.
007000 000-EXIT.
007100     EXIT.
007200
007300 100-SPLIT-VERSION.
007400     IF LK-GAME-VERSION = SPACES OR LOW-VALUES
007500         GO TO 100-EXIT.
007600
007700     SET WS-DOT-PTR TO 1.
007800     UNSTRING LK-GAME-VERSION DELIMITED BY "."
007900         INTO WS-SEGMENT-1, WS-SEGMENT-2,
008000              WS-SEGMENT-3, WS-SEGMENT-4
008100         TALLYING IN WS-SEGMENTS-FOUND.
008200 100-EXIT.
008300     EXIT.
008400
008500 200-BUILD-PATCH.
008600     IF LK-GAME-VERSION = SPACES OR LOW-VALUES
008700         MOVE "unknown" TO LK-PATCH-OUT
008800         GO TO 200-EXIT.
008900
009000     IF WS-SEGMENTS-FOUND < 2
009100         MOVE LK-GAME-VERSION TO LK-PATCH-OUT
009200         GO TO 200-EXIT.
009300
009400     STRING WS-SEGMENT-1 DELIMITED BY SPACE
009500            "."           DELIMITED BY SIZE
009600            WS-SEGMENT-2  DELIMITED BY SPACE
009700            INTO LK-PATCH-OUT.
009800 200-EXIT.
009900     EXIT.
