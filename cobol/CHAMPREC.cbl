000010 IDENTIFICATION DIVISION.
000011 PROGRAM-ID.  CHAMPREC.
000012 AUTHOR. JON SAYLES.
000013 INSTALLATION. COBOL DEVELOPMENT CENTER.
000014 DATE-WRITTEN. 07/09/87.
000015 DATE-COMPILED. 07/09/87.
000016 SECURITY. NON-CONFIDENTIAL.
000020******************************************************************
000030*    PROGRAM......  CHAMPREC                                    *
000040*    AUTHOR.......  JON SAYLES                                  *
000050*    INSTALLATION.  COBOL DEVELOPMENT CENTER                    *
000060*    DATE-WRITTEN.  07/09/87                                    *
000070*    DATE-COMPILED. 07/09/87                                    *
000080*    SECURITY.....  NON-CONFIDENTIAL                            *
000090*                                                                *
000100*    CHAMPION RECOMMENDATION ENGINE.  LOADS ONE PLAYER'S         *
000110*    PLAYER-CHAMPION HISTORY WHOLE INTO PLAYER-HISTORY-TABLE,    *
000120*    THEN READS THE CANDIDATE-CHAMPIONS-IN FILE - THE FIRST      *
000130*    RECORD IS ALWAYS THE "H" DRAFT HEADER CARRYING THE ALLY AND *
000140*    ENEMY PICKS SO FAR, EVERY RECORD AFTER IT IS A "D" ROW FOR  *
000150*    ONE CANDIDATE CHAMPION WITH ITS OWN PRE-FETCHED SYNERGY-VS- *
000160*    ALLY AND MATCHUP-VS-ENEMY TABLES.  FOR EACH CANDIDATE THIS  *
000170*    PROGRAM WALKS THOSE TABLES ITSELF WITH AN OCCURS/SEARCH    *
000180*    PAIR IN PLACE OF A KEYED READ (SAME SUBSTITUTION USED       *
000190*    WHEREVER THIS SHOP FACES A SMALL LOOKUP TABLE ON A          *
000191*    SEQUENTIAL FILE) AND HANDS RECSCORE ONLY THE ALREADY-       *
000192*    MATCHED COUNTS/SUMS FOR THE ARITHMETIC                      *
000200*    BLEND.  THE TOP 10 BY REC-SCORE ARE KEPT IN A LEADERBOARD   *
000210*    TABLE BUILT BY INSERTION AS EACH CANDIDATE IS SCORED - NO   *
000220*    SORT STEP IS NEEDED FOR A TEN-ROW TABLE.                    *
000230*                                                                *
000240*    MAINTENANCE LOG                                             *
000250*    DATE     INIT REQ#     DESCRIPTION                          *
000260*    -------- ---- -------- ------------------------------------ *
000270*    07/09/87 JS   PENTA013 ORIGINAL PROGRAM                     *
000280*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
000290*    07/30/13 RTC  PENTA032 REVIEWED FOR PATCH 3.10 - REC-SCORE  *
000300*                           INPUTS UNCHANGED, NO CHANGE REQUIRED *
000310******************************************************************
000320
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SOURCE-COMPUTER. IBM-390.
000360 OBJECT-COMPUTER. IBM-390.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390     SELECT SYSOUT
000400     ASSIGN TO UT-S-SYSOUT
000410       ORGANIZATION IS SEQUENTIAL.
000420
000430     SELECT PLAYER-CHAMPION-IN
000440     ASSIGN TO UT-S-PLYCHM
000450       ACCESS MODE IS SEQUENTIAL
000460       FILE STATUS IS PFCODE.
000470
000480     SELECT CANDIDATE-CHAMPIONS-IN
000490     ASSIGN TO UT-S-CANDIN
000500       ACCESS MODE IS SEQUENTIAL
000510       FILE STATUS IS KFCODE.
000520
000530     SELECT RECOMMENDATIONS-OUT
000540     ASSIGN TO UT-S-RECOUT
000550       ACCESS MODE IS SEQUENTIAL
000560       FILE STATUS IS RFCODE.
000570
000580 DATA DIVISION.
000590 FILE SECTION.
000600 FD  SYSOUT
000610     RECORDING MODE IS F
000620     LABEL RECORDS ARE STANDARD
000630     RECORD CONTAINS 130 CHARACTERS
000640     BLOCK CONTAINS 0 RECORDS
000650     DATA RECORD IS SYSOUT-REC.
000660 01  SYSOUT-REC                  PIC X(130).
000670
000680******* ONE ROW PER CHAMPION THE PLAYER HAS A HISTORY WITH
000690 FD  PLAYER-CHAMPION-IN
000700     RECORDING MODE IS F
000710     LABEL RECORDS ARE STANDARD
000720     RECORD CONTAINS 30 CHARACTERS
000730     BLOCK CONTAINS 0 RECORDS
000740     DATA RECORD IS FD-PLAYER-CHAMPION-REC.
000750 01  FD-PLAYER-CHAMPION-REC      PIC X(30).
000760
000770******* FIRST RECORD IS THE "H" DRAFT HEADER, EVERY RECORD AFTER
000780******* IT IS A "D" CANDIDATE ROW - CAND-REC-TYPE TELLS WHICH
000790 FD  CANDIDATE-CHAMPIONS-IN
000800     RECORDING MODE IS F
000810     LABEL RECORDS ARE STANDARD
000820     RECORD CONTAINS 357 CHARACTERS
000830     BLOCK CONTAINS 0 RECORDS
000840     DATA RECORD IS FD-CANDIDATE-REC.
000850 01  FD-CANDIDATE-REC            PIC X(357).
000860
000870 FD  RECOMMENDATIONS-OUT
000880     RECORDING MODE IS F
000890     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 240 CHARACTERS
000910     BLOCK CONTAINS 0 RECORDS
000920     DATA RECORD IS FD-RECOMMENDATION-REC.
000930 01  FD-RECOMMENDATION-REC       PIC X(240).
000940
000950 WORKING-STORAGE SECTION.
000960 01  FILE-STATUS-CODES.
000970     05  PFCODE                  PIC X(2).
000980         88  PLAYER-READ-OK      VALUE SPACES.
000990         88  NO-MORE-HISTORY     VALUE "10".
001000     05  KFCODE                  PIC X(2).
001010         88  CANDIDATE-READ-OK   VALUE SPACES.
001020         88  NO-MORE-CANDIDATES  VALUE "10".
001030     05  RFCODE                  PIC X(2).
001040         88  RECOMMEND-WRITE-OK  VALUE SPACES.
001050     05  FILLER                  PIC X(2).
001060
001070 COPY PLYCHAMP.
001080 COPY CANDREC.
001100
001110 01  WS-HISTORY-COUNT            PIC 9(4) COMP VALUE ZERO.
001120 01  PLAYER-HISTORY-TABLE-AREA.
001130     05  FILLER                  PIC X(1).
001140     05  PLAYER-HISTORY-TABLE OCCURS 0 TO 300 TIMES
001150                        DEPENDING ON WS-HISTORY-COUNT
001160                        INDEXED BY HIST-IDX.
001170         10  PH-CHAMPION-ID      PIC 9(5).
001180         10  PH-GAMES-PLAYED     PIC 9(5).
001190         10  PH-WIN-RATE         PIC 9(3)V9(2).
001200         10  PH-MASTERY-LEVEL    PIC 9(1).
001210
001215******* EACH LEADERBOARD-ENTRY MIRRORS RECOUT'S RECOMMENDATION-REC
001216******* LAYOUT BYTE FOR BYTE SO 610-WRITE-RECOMMENDATION-REC CAN
001217******* WRITE THE TABLE ROW STRAIGHT TO THE OUTPUT FD
001220 01  LB-COUNT                    PIC 9(2) COMP VALUE ZERO.
001230 01  LEADERBOARD-TABLE-AREA.
001240     05  FILLER                  PIC X(1).
001250     05  LEADERBOARD-ENTRY OCCURS 0 TO 10 TIMES
001260                        DEPENDING ON LB-COUNT.
001270         10  LB-CHAMPION-ID      PIC 9(5).
001280         10  LB-SCORE            PIC 9(1)V9(4).
001290         10  LB-COMFORT          PIC 9(1)V9(4).
001300         10  LB-SYNERGY          PIC 9(1)V9(4).
001310         10  LB-MATCHUP          PIC 9(1)V9(4).
001320         10  LB-META             PIC 9(1)V9(4).
001330         10  LB-REASON           PIC X(200).
001340         10  FILLER              PIC X(10).
001350
001355******* CH-ALLY-NAME/CH-ENEMY-NAME LIVE IN CANDIDATE-IN-REC, WHICH
001356******* GETS OVERLAID BY EVERY CANDIDATE DETAIL RECORD READ AFTER
001357******* THE HEADER - THE DRAFT PICKS ARE COPIED OUT TO THIS TABLE
001358******* ONCE AT HEADER TIME SO THEY SURVIVE THE REST OF THE RUN
001360 01  WS-ALLY-ENEMY-FIELDS.
001370     05  WS-ALLY-COUNT           PIC 9(1).
001380     05  WS-ENEMY-COUNT          PIC 9(1).
001390     05  FILLER                  PIC X(2).
001392 01  WS-DRAFT-PICKS-TABLE-AREA.
001393     05  FILLER                  PIC X(1).
001394     05  WS-ALLY-PICK-ENTRY OCCURS 5 TIMES.
001395         10  WS-ALLY-PICK-NAME   PIC X(30).
001396     05  WS-ENEMY-PICK-ENTRY OCCURS 5 TIMES.
001397         10  WS-ENEMY-PICK-NAME  PIC X(30).
001400
001410 01  WS-SCAN-FIELDS.
001420     05  WS-ALLY-SUB             PIC S9(4) COMP.
001430     05  WS-ENEMY-SUB            PIC S9(4) COMP.
001440     05  WS-SYN-SUB              PIC S9(4) COMP.
001450     05  WS-MU-SUB               PIC S9(4) COMP.
001460     05  WS-MATCH-FOUND-SW       PIC X(1).
001470         88  WS-MATCH-FOUND      VALUE "Y".
001480     05  FILLER                  PIC X(3).
001490
001500 01  WS-REASON-FIELDS.
001510     05  WS-REASON-WORK          PIC X(200).
001520     05  WS-REASON-PTR           PIC S9(4) COMP.
001530     05  WS-REASON-HAS-TEXT-SW   PIC X(1).
001540         88  WS-REASON-HAS-TEXT  VALUE "Y".
001550     05  WS-PHRASE-TEXT          PIC X(50).
001560     05  WS-PHRASE-LEN           PIC S9(4) COMP.
001570     05  FILLER                  PIC X(4).
001580
001590 01  WS-RANK-FIELDS.
001600     05  WS-SCAN-POS             PIC S9(4) COMP.
001610     05  WS-FOUND-POS            PIC S9(4) COMP.
001620     05  WS-INSERT-POS           PIC S9(4) COMP.
001630     05  WS-SHIFT-POS            PIC S9(4) COMP.
001640     05  FILLER                  PIC X(4).
001650
001660 01  RECSCORE-CALL-REC.
001670     05  RSC-HISTORY-SW          PIC X(1).
001680         88  RSC-PLAYER-HAS-HISTORY VALUE "Y".
001690         88  RSC-PLAYER-NO-HISTORY  VALUE "N".
001700     05  RSC-CHAMPION-FOUND-SW   PIC X(1).
001710         88  RSC-CHAMPION-IN-HISTORY VALUE "Y".
001720         88  RSC-CHAMPION-NOT-FOUND  VALUE "N".
001730     05  RSC-GAMES-PLAYED        PIC 9(5).
001740     05  RSC-PLAYER-WIN-RATE     PIC 9(3)V9(2).
001750     05  RSC-MASTERY-LEVEL       PIC 9(1).
001760     05  RSC-ALLY-COUNT          PIC 9(1).
001770     05  RSC-SYN-DATA-SW         PIC X(1).
001780         88  RSC-SYN-DATA-AVAILABLE  VALUE "Y".
001790     05  RSC-SYN-MATCH-COUNT     PIC 9(1).
001800     05  RSC-SYN-MATCH-SUM       PIC 9(5)V9(2).
001810     05  RSC-ENEMY-COUNT         PIC 9(1).
001820     05  RSC-MU-DATA-SW          PIC X(1).
001830         88  RSC-MU-DATA-AVAILABLE   VALUE "Y".
001840     05  RSC-MU-MATCH-COUNT      PIC 9(1).
001850     05  RSC-MU-MATCH-SUM        PIC 9(5)V9(2).
001860     05  RSC-TIER-SET-SW         PIC X(1).
001870         88  RSC-TIER-IS-SET     VALUE "Y".
001880     05  RSC-CHAMPION-TIER       PIC 9(1).
001890     05  RSC-COMFORT-SCORE-OUT   PIC 9(1)V9(4).
001900     05  RSC-SYNERGY-SCORE-OUT   PIC 9(1)V9(4).
001910     05  RSC-MATCHUP-SCORE-OUT   PIC 9(1)V9(4).
001920     05  RSC-META-SCORE-OUT      PIC 9(1)V9(4).
001930     05  RSC-FINAL-SCORE-OUT     PIC 9(1)V9(4).
001940     05  FILLER                  PIC X(4).
001950 01  RSC-RETURN-CD               PIC 9(4) COMP.
001960
001970 01  COUNTERS-AND-ACCUMULATORS.
001980     05  HISTORY-ROWS-LOADED     PIC S9(4) COMP.
001990     05  CANDIDATES-READ         PIC S9(4) COMP.
002000     05  CANDIDATES-RANKED       PIC S9(4) COMP.
002010     05  WS-DATE                 PIC 9(6).
002020     05  FILLER                  PIC X(4).
002030
002040 COPY ABENDREC.
002050
002060 PROCEDURE DIVISION.
002070     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002080     PERFORM 050-LOAD-PLAYER-HISTORY THRU 050-EXIT
002090         UNTIL NO-MORE-HISTORY.
002100     PERFORM 060-READ-CANDIDATE-HEADER THRU 060-EXIT.
002110     PERFORM 100-MAINLINE THRU 100-EXIT
002120         UNTIL NO-MORE-CANDIDATES.
002130     PERFORM 600-WRITE-OUTPUT-FILES THRU 600-EXIT.
002140     PERFORM 950-CLEANUP THRU 950-EXIT.
002150     MOVE ZERO TO RETURN-CODE.
002160     GOBACK.
002170
002180 000-HOUSEKEEPING.
002190     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
002200     DISPLAY "******** BEGIN JOB CHAMPREC ********".
002210     ACCEPT WS-DATE FROM DATE.
002220     MOVE ZERO TO WS-HISTORY-COUNT, LB-COUNT,
002230                  HISTORY-ROWS-LOADED, CANDIDATES-READ,
002240                  CANDIDATES-RANKED.
002250     PERFORM 800-OPEN-FILES THRU 800-EXIT.
002260
002270     READ PLAYER-CHAMPION-IN INTO PLAYER-CHAMPION-REC
002280         AT END
002290         MOVE "10" TO PFCODE
002300         GO TO 000-EXIT
002310     END-READ.
002320 000-EXIT.
002330     EXIT.
002340
002350 050-LOAD-PLAYER-HISTORY.
002360     MOVE "050-LOAD-PLAYER-HISTORY" TO PARA-NAME.
002370     ADD 1 TO WS-HISTORY-COUNT.
002380     SET HIST-IDX TO WS-HISTORY-COUNT.
002390     MOVE PC-CHAMPION-ID       TO PH-CHAMPION-ID(HIST-IDX).
002400     MOVE PC-GAMES-PLAYED      TO PH-GAMES-PLAYED(HIST-IDX).
002410     MOVE PC-WIN-RATE          TO PH-WIN-RATE(HIST-IDX).
002420     MOVE PC-MASTERY-LEVEL     TO PH-MASTERY-LEVEL(HIST-IDX).
002430     ADD 1 TO HISTORY-ROWS-LOADED.
002440
002450     READ PLAYER-CHAMPION-IN INTO PLAYER-CHAMPION-REC
002460         AT END
002470         MOVE "10" TO PFCODE
002480         GO TO 050-EXIT
002490     END-READ.
002500 050-EXIT.
002510     EXIT.
002520
002530 060-READ-CANDIDATE-HEADER.
002540     MOVE "060-READ-CANDIDATE-HEADER" TO PARA-NAME.
002550     MOVE ZERO TO WS-ALLY-COUNT, WS-ENEMY-COUNT.
002560
002570     READ CANDIDATE-CHAMPIONS-IN INTO CANDIDATE-IN-REC
002580         AT END
002590         MOVE "10" TO KFCODE
002600         GO TO 060-EXIT
002610     END-READ.
002620
002630     IF NOT CAND-HEADER-REC
002640         GO TO 060-EXIT.
002650
002660     PERFORM 065-COUNT-ALLY-ENEMY THRU 065-EXIT.
002670
002680     READ CANDIDATE-CHAMPIONS-IN INTO CANDIDATE-IN-REC
002690         AT END
002700         MOVE "10" TO KFCODE
002710         GO TO 060-EXIT
002720     END-READ.
002730 060-EXIT.
002740     EXIT.
002750
002760 065-COUNT-ALLY-ENEMY.
002770     PERFORM 066-COUNT-ALLY THRU 066-EXIT
002780         VARYING WS-ALLY-SUB FROM 1 BY 1 UNTIL WS-ALLY-SUB > 5.
002790     PERFORM 067-COUNT-ENEMY THRU 067-EXIT
002800         VARYING WS-ENEMY-SUB FROM 1 BY 1 UNTIL WS-ENEMY-SUB > 5.
002810 065-EXIT.
002820     EXIT.
002830
002840 066-COUNT-ALLY.
002845     MOVE CH-ALLY-NAME(WS-ALLY-SUB)
002846         TO WS-ALLY-PICK-NAME(WS-ALLY-SUB).
002850     IF WS-ALLY-PICK-NAME(WS-ALLY-SUB) NOT = SPACES
002860         ADD 1 TO WS-ALLY-COUNT.
002870 066-EXIT.
002880     EXIT.
002890
002900 067-COUNT-ENEMY.
002905     MOVE CH-ENEMY-NAME(WS-ENEMY-SUB)
002906         TO WS-ENEMY-PICK-NAME(WS-ENEMY-SUB).
002910     IF WS-ENEMY-PICK-NAME(WS-ENEMY-SUB) NOT = SPACES
002920         ADD 1 TO WS-ENEMY-COUNT.
002930 067-EXIT.
002940     EXIT.
002950
002960 100-MAINLINE.
002970     MOVE "100-MAINLINE" TO PARA-NAME.
002980     ADD 1 TO CANDIDATES-READ.
002990     IF CAND-DETAIL-REC
003000         PERFORM 200-SCORE-CANDIDATE THRU 200-EXIT
003010         PERFORM 250-BUILD-REASON     THRU 250-EXIT
003020         PERFORM 700-RANK-CANDIDATE   THRU 700-EXIT.
003030
003040     READ CANDIDATE-CHAMPIONS-IN INTO CANDIDATE-IN-REC
003050         AT END
003060         MOVE "10" TO KFCODE
003070         GO TO 100-EXIT
003080     END-READ.
003090 100-EXIT.
003100     EXIT.
003110
003120 200-SCORE-CANDIDATE.
003130     MOVE "200-SCORE-CANDIDATE" TO PARA-NAME.
003140     PERFORM 210-INIT-SCORE-REC   THRU 210-EXIT.
003150     PERFORM 220-LOOKUP-HISTORY   THRU 220-EXIT.
003160     PERFORM 230-SCAN-SYNERGY     THRU 230-EXIT.
003170     PERFORM 240-SCAN-MATCHUP     THRU 240-EXIT.
003180     CALL "RECSCORE" USING RECSCORE-CALL-REC, RSC-RETURN-CD.
003190 200-EXIT.
003200     EXIT.
003210
003220 210-INIT-SCORE-REC.
003230     MOVE "210-INIT-SCORE-REC" TO PARA-NAME.
003240     MOVE ZERO TO RSC-GAMES-PLAYED, RSC-PLAYER-WIN-RATE,
003250                  RSC-MASTERY-LEVEL, RSC-SYN-MATCH-COUNT,
003260                  RSC-SYN-MATCH-SUM, RSC-MU-MATCH-COUNT,
003270                  RSC-MU-MATCH-SUM, RSC-CHAMPION-TIER.
003280     MOVE WS-ALLY-COUNT          TO RSC-ALLY-COUNT.
003290     MOVE WS-ENEMY-COUNT         TO RSC-ENEMY-COUNT.
003300     MOVE "N" TO RSC-HISTORY-SW, RSC-CHAMPION-FOUND-SW,
003310                 RSC-SYN-DATA-SW, RSC-MU-DATA-SW,
003320                 RSC-TIER-SET-SW.
003330
003340     IF WS-HISTORY-COUNT > ZERO
003350         MOVE "Y" TO RSC-HISTORY-SW.
003360
003370     IF NOT CD-TIER-NOT-SET
003380         MOVE "Y" TO RSC-TIER-SET-SW
003390         MOVE CD-CHAMPION-TIER TO RSC-CHAMPION-TIER.
003400
003410     PERFORM 216-CHECK-SYN-ENTRY THRU 216-EXIT
003420         VARYING WS-SYN-SUB FROM 1 BY 1 UNTIL WS-SYN-SUB > 5.
003430     PERFORM 217-CHECK-MU-ENTRY THRU 217-EXIT
003440         VARYING WS-MU-SUB FROM 1 BY 1 UNTIL WS-MU-SUB > 5.
003450 210-EXIT.
003460     EXIT.
003470
003480 216-CHECK-SYN-ENTRY.
003490     IF CD-SYN-ALLY-NAME(WS-SYN-SUB) NOT = SPACES
003500         MOVE "Y" TO RSC-SYN-DATA-SW.
003510 216-EXIT.
003520     EXIT.
003530
003540 217-CHECK-MU-ENTRY.
003550     IF CD-MU-ENEMY-NAME(WS-MU-SUB) NOT = SPACES
003560         MOVE "Y" TO RSC-MU-DATA-SW.
003570 217-EXIT.
003580     EXIT.
003590
003600 220-LOOKUP-HISTORY.
003610     MOVE "220-LOOKUP-HISTORY" TO PARA-NAME.
003620     IF WS-HISTORY-COUNT = ZERO
003630         GO TO 220-EXIT.
003640
003650     SET HIST-IDX TO 1.
003660     SEARCH PLAYER-HISTORY-TABLE
003670         AT END
003680             MOVE "N" TO RSC-CHAMPION-FOUND-SW
003690         WHEN PH-CHAMPION-ID(HIST-IDX) = CD-CHAMPION-ID
003700             MOVE "Y" TO RSC-CHAMPION-FOUND-SW
003710             MOVE PH-GAMES-PLAYED(HIST-IDX)  TO RSC-GAMES-PLAYED
003720             MOVE PH-WIN-RATE(HIST-IDX)      TO RSC-PLAYER-WIN-RATE
003730             MOVE PH-MASTERY-LEVEL(HIST-IDX) TO RSC-MASTERY-LEVEL
003740     END-SEARCH.
003750 220-EXIT.
003760     EXIT.
003770
003780 230-SCAN-SYNERGY.
003790     MOVE "230-SCAN-SYNERGY" TO PARA-NAME.
003800     IF WS-ALLY-COUNT = ZERO
003810         GO TO 230-EXIT.
003820
003830     PERFORM 235-SCAN-ONE-ALLY THRU 235-EXIT
003840         VARYING WS-ALLY-SUB FROM 1 BY 1 UNTIL WS-ALLY-SUB > 5.
003850 230-EXIT.
003860     EXIT.
003870
003880 235-SCAN-ONE-ALLY.
003890     IF WS-ALLY-PICK-NAME(WS-ALLY-SUB) = SPACES
003900         GO TO 235-EXIT.
003910
003920     MOVE "N" TO WS-MATCH-FOUND-SW.
003930     PERFORM 236-MATCH-SYN-ENTRY THRU 236-EXIT
003940         VARYING WS-SYN-SUB FROM 1 BY 1
003950         UNTIL WS-SYN-SUB > 5 OR WS-MATCH-FOUND.
003960 235-EXIT.
003970     EXIT.
003980
003990 236-MATCH-SYN-ENTRY.
004000     IF CD-SYN-ALLY-NAME(WS-SYN-SUB) NOT =
004005         WS-ALLY-PICK-NAME(WS-ALLY-SUB)
004010         GO TO 236-EXIT.
004020
004030     MOVE "Y" TO WS-MATCH-FOUND-SW.
004040     ADD 1 TO RSC-SYN-MATCH-COUNT.
004050     ADD CD-SYN-ALLY-WIN-RATE(WS-SYN-SUB) TO RSC-SYN-MATCH-SUM.
004060 236-EXIT.
004070     EXIT.
004080
004090 240-SCAN-MATCHUP.
004100     MOVE "240-SCAN-MATCHUP" TO PARA-NAME.
004110     IF WS-ENEMY-COUNT = ZERO
004120         GO TO 240-EXIT.
004130
004140     PERFORM 245-SCAN-ONE-ENEMY THRU 245-EXIT
004150         VARYING WS-ENEMY-SUB FROM 1 BY 1 UNTIL WS-ENEMY-SUB > 5.
004160 240-EXIT.
004170     EXIT.
004180
004190 245-SCAN-ONE-ENEMY.
004200     IF WS-ENEMY-PICK-NAME(WS-ENEMY-SUB) = SPACES
004210         GO TO 245-EXIT.
004220
004230     MOVE "N" TO WS-MATCH-FOUND-SW.
004240     PERFORM 246-MATCH-MU-ENTRY THRU 246-EXIT
004250         VARYING WS-MU-SUB FROM 1 BY 1
004260         UNTIL WS-MU-SUB > 5 OR WS-MATCH-FOUND.
004270 245-EXIT.
004280     EXIT.
004290
004300 246-MATCH-MU-ENTRY.
004310     IF CD-MU-ENEMY-NAME(WS-MU-SUB) NOT =
004315         WS-ENEMY-PICK-NAME(WS-ENEMY-SUB)
004320         GO TO 246-EXIT.
004330
004340     MOVE "Y" TO WS-MATCH-FOUND-SW.
004350     ADD 1 TO RSC-MU-MATCH-COUNT.
004360     ADD CD-MU-ENEMY-WIN-RATE(WS-MU-SUB) TO RSC-MU-MATCH-SUM.
004370 246-EXIT.
004380     EXIT.
004390
004400 250-BUILD-REASON.
004410     MOVE "250-BUILD-REASON" TO PARA-NAME.
004420     MOVE SPACES TO WS-REASON-WORK.
004430     MOVE 1 TO WS-REASON-PTR.
004440     MOVE "N" TO WS-REASON-HAS-TEXT-SW.
004450     PERFORM 251-ADD-COMFORT-PHRASE THRU 251-EXIT.
004460     PERFORM 252-ADD-SYNERGY-PHRASE THRU 252-EXIT.
004470     PERFORM 253-ADD-MATCHUP-PHRASE THRU 253-EXIT.
004480     PERFORM 254-ADD-META-PHRASE    THRU 254-EXIT.
004490 250-EXIT.
004500     EXIT.
004510
004520 251-ADD-COMFORT-PHRASE.
004530     IF RSC-COMFORT-SCORE-OUT > 0.7000
004540         MOVE "You have high experience with this champion"
004550             TO WS-PHRASE-TEXT
004560         MOVE 43 TO WS-PHRASE-LEN
004570         PERFORM 260-APPEND-PHRASE THRU 260-EXIT
004580         GO TO 251-EXIT.
004590
004600     IF RSC-COMFORT-SCORE-OUT < 0.3000
004610         MOVE "You have limited experience with this champion"
004620             TO WS-PHRASE-TEXT
004630         MOVE 46 TO WS-PHRASE-LEN
004640         PERFORM 260-APPEND-PHRASE THRU 260-EXIT.
004650 251-EXIT.
004660     EXIT.
004670
004680 252-ADD-SYNERGY-PHRASE.
004690     IF RSC-SYNERGY-SCORE-OUT > 0.6000
004700         MOVE "Great synergy with your team composition"
004710             TO WS-PHRASE-TEXT
004720         MOVE 40 TO WS-PHRASE-LEN
004730         PERFORM 260-APPEND-PHRASE THRU 260-EXIT
004740         GO TO 252-EXIT.
004750
004760     IF RSC-SYNERGY-SCORE-OUT < 0.4000
004770         MOVE "Poor synergy with your team composition"
004780             TO WS-PHRASE-TEXT
004790         MOVE 39 TO WS-PHRASE-LEN
004800         PERFORM 260-APPEND-PHRASE THRU 260-EXIT.
004810 252-EXIT.
004820     EXIT.
004830
004840 253-ADD-MATCHUP-PHRASE.
004850     IF RSC-MATCHUP-SCORE-OUT > 0.6000
004860         MOVE "Strong against opponent champions"
004870             TO WS-PHRASE-TEXT
004880         MOVE 33 TO WS-PHRASE-LEN
004890         PERFORM 260-APPEND-PHRASE THRU 260-EXIT
004900         GO TO 253-EXIT.
004910
004920     IF RSC-MATCHUP-SCORE-OUT < 0.4000
004930         MOVE "Weak against opponent champions"
004940             TO WS-PHRASE-TEXT
004950         MOVE 31 TO WS-PHRASE-LEN
004960         PERFORM 260-APPEND-PHRASE THRU 260-EXIT.
004970 253-EXIT.
004980     EXIT.
004990
005000 254-ADD-META-PHRASE.
005010     IF RSC-META-SCORE-OUT > 0.7000
005020         MOVE "Currently strong in the meta"
005030             TO WS-PHRASE-TEXT
005040         MOVE 28 TO WS-PHRASE-LEN
005050         PERFORM 260-APPEND-PHRASE THRU 260-EXIT.
005060 254-EXIT.
005070     EXIT.
005080
005090 260-APPEND-PHRASE.
005100     IF NOT WS-REASON-HAS-TEXT
005110         GO TO 265-FIRST-PHRASE.
005120
005130     STRING ". "                           DELIMITED BY SIZE
005140            WS-PHRASE-TEXT(1:WS-PHRASE-LEN) DELIMITED BY SIZE
005150         INTO WS-REASON-WORK
005160         WITH POINTER WS-REASON-PTR.
005170     GO TO 260-EXIT.
005180
005190 265-FIRST-PHRASE.
005200     STRING WS-PHRASE-TEXT(1:WS-PHRASE-LEN) DELIMITED BY SIZE
005210         INTO WS-REASON-WORK
005220         WITH POINTER WS-REASON-PTR.
005230     MOVE "Y" TO WS-REASON-HAS-TEXT-SW.
005240 260-EXIT.
005250     EXIT.
005260
005270 700-RANK-CANDIDATE.
005280     MOVE "700-RANK-CANDIDATE" TO PARA-NAME.
005290     MOVE ZERO TO WS-FOUND-POS.
005300     PERFORM 701-SCAN-POSITION THRU 701-EXIT
005310         VARYING WS-SCAN-POS FROM 1 BY 1
005320         UNTIL WS-SCAN-POS > LB-COUNT OR WS-FOUND-POS NOT = ZERO.
005330
005340     IF WS-FOUND-POS NOT = ZERO
005350         GO TO 705-INSERT-WITH-SHIFT.
005360
005370     IF LB-COUNT >= 10
005380         GO TO 700-EXIT.
005390
005400     ADD 1 TO LB-COUNT.
005410     MOVE LB-COUNT TO WS-INSERT-POS.
005420     PERFORM 709-STORE-ENTRY THRU 709-EXIT.
005430     GO TO 700-EXIT.
005440
005450 705-INSERT-WITH-SHIFT.
005460     IF LB-COUNT < 10
005470         ADD 1 TO LB-COUNT.
005480     MOVE WS-FOUND-POS TO WS-INSERT-POS.
005490     PERFORM 706-SHIFT-ONE THRU 706-EXIT
005500         VARYING WS-SHIFT-POS FROM LB-COUNT BY -1
005510         UNTIL WS-SHIFT-POS <= WS-INSERT-POS.
005520     PERFORM 709-STORE-ENTRY THRU 709-EXIT.
005530 700-EXIT.
005540     EXIT.
005550
005560 701-SCAN-POSITION.
005570     IF RSC-FINAL-SCORE-OUT > LB-SCORE(WS-SCAN-POS)
005580         MOVE WS-SCAN-POS TO WS-FOUND-POS.
005590 701-EXIT.
005600     EXIT.
005610
005620 706-SHIFT-ONE.
005630     MOVE LEADERBOARD-ENTRY(WS-SHIFT-POS - 1)
005640         TO LEADERBOARD-ENTRY(WS-SHIFT-POS).
005650 706-EXIT.
005660     EXIT.
005670
005680 709-STORE-ENTRY.
005690     MOVE CD-CHAMPION-ID          TO LB-CHAMPION-ID(WS-INSERT-POS).
005700     MOVE RSC-FINAL-SCORE-OUT     TO LB-SCORE(WS-INSERT-POS).
005710     MOVE RSC-COMFORT-SCORE-OUT   TO LB-COMFORT(WS-INSERT-POS).
005720     MOVE RSC-SYNERGY-SCORE-OUT   TO LB-SYNERGY(WS-INSERT-POS).
005730     MOVE RSC-MATCHUP-SCORE-OUT   TO LB-MATCHUP(WS-INSERT-POS).
005740     MOVE RSC-META-SCORE-OUT      TO LB-META(WS-INSERT-POS).
005750     MOVE WS-REASON-WORK          TO LB-REASON(WS-INSERT-POS).
005760     ADD 1 TO CANDIDATES-RANKED.
005770 709-EXIT.
005780     EXIT.
005790
005800 600-WRITE-OUTPUT-FILES.
005810     MOVE "600-WRITE-OUTPUT-FILES" TO PARA-NAME.
005820     PERFORM 610-WRITE-RECOMMENDATION-REC THRU 610-EXIT
005830         VARYING WS-SCAN-POS FROM 1 BY 1 UNTIL WS-SCAN-POS > LB-COUNT.
005840 600-EXIT.
005850     EXIT.
005860
005870 610-WRITE-RECOMMENDATION-REC.
005880     WRITE FD-RECOMMENDATION-REC
005890         FROM LEADERBOARD-ENTRY(WS-SCAN-POS).
005900 610-EXIT.
005910     EXIT.
005920
005930 800-OPEN-FILES.
005940     MOVE "800-OPEN-FILES" TO PARA-NAME.
005950     OPEN INPUT PLAYER-CHAMPION-IN, CANDIDATE-CHAMPIONS-IN.
005960     OPEN OUTPUT RECOMMENDATIONS-OUT, SYSOUT.
005970 800-EXIT.
005980     EXIT.
005990
006000 850-CLOSE-FILES.
006010     MOVE "850-CLOSE-FILES" TO PARA-NAME.
006020     CLOSE PLAYER-CHAMPION-IN, CANDIDATE-CHAMPIONS-IN,
006030           RECOMMENDATIONS-OUT, SYSOUT.
006040 850-EXIT.
006050     EXIT.
006060
006070 950-CLEANUP.
006080     MOVE "950-CLEANUP" TO PARA-NAME.
006090     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006100     DISPLAY "** PLAYER HISTORY ROWS LOADED **".
006110     DISPLAY HISTORY-ROWS-LOADED.
006120     DISPLAY "** CANDIDATES READ **".
006130     DISPLAY CANDIDATES-READ.
006140     DISPLAY "** CANDIDATES RANKED TO TOP 10 **".
006150     DISPLAY CANDIDATES-RANKED.
006160     DISPLAY "******** NORMAL END OF JOB CHAMPREC ********".
006170 950-EXIT.
006180     EXIT.
006190
006200 1000-ABEND-RTN.
006210     WRITE SYSOUT-REC FROM ABEND-REC.
006220     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
006230     DISPLAY "*** ABNORMAL END OF JOB-CHAMPREC ***" UPON CONSOLE.
006240     DIVIDE ZERO-VAL INTO ONE-VAL.
