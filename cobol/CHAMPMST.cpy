000100******************************************************************
000200*    COPYBOOK.....  CHAMPMST                                     *
000300*    AUTHOR.......  JON SAYLES                                   *
000400*    INSTALLATION.  COBOL DEVELOPMENT CENTER                     *
000500*    DATE-WRITTEN.  03/19/85                                     *
000600*                                                                *
000700*    CHAMPION MASTER RECORD.  ONE ROW PER RIOT CHAMPION.  THIS   *
000800*    FILE IS MAINTAINED BY THE ROSTER-LOAD JOB (NOT PART OF THIS *
000900*    SUITE) AND IS READ SEQUENTIAL, IN ASCENDING CHAMPION-ID     *
001000*    ORDER, BY MSTATPRC INTO THE IN-MEMORY CHAMPION-TABLE.  THE  *
001100*    MASTER USED TO BE VSAM, THE SHOP'S USUAL PATTERN FOR A KEYED*
001200*    CHAMPION COUNT IS SMALL ENOUGH THE SHOP DROPPED THE VSAM    *
001300*    CLUSTER IN FAVOR OF A SEQUENTIAL LOAD + SEARCH ALL, WHICH   *
001400*    SAVES A DASD ALLOCATION FOR A FILE THAT NEVER CHANGES       *
001500*    MID-RUN.                                                    *
001600*                                                                *
001700*    MAINTENANCE LOG                                             *
001800*    DATE     INIT REQ#     DESCRIPTION                          *
001900*    -------- ---- -------- ------------------------------------ *
002000*    03/19/85 JS   PENTA002 ORIGINAL COPYBOOK                    *
002100*    11/19/99 DKL  PENTA099 Y2K REVIEW - NO DATE FIELDS, N/C     *
002200*    07/30/13 RTC  PENTA031 ADDED BAN-RATE, TIER FOR PATCH 3.10  *
002300******************************************************************
002400 01  CHAMPION-MASTER-REC.
002500     05  CM-CHAMPION-ID              PIC 9(5).
002600     05  CM-CHAMPION-NAME            PIC X(30).
002700     05  CM-CHAMPION-ROLE            PIC X(10).
002800         88  CM-ROLE-TOP             VALUE "TOP       ".
002900         88  CM-ROLE-JUNGLE          VALUE "JUNGLE    ".
003000         88  CM-ROLE-MID             VALUE "MID       ".
003100         88  CM-ROLE-ADC             VALUE "ADC       ".
003200         88  CM-ROLE-SUPPORT         VALUE "SUPPORT   ".
003300     05  CM-CHAMPION-LANE            PIC X(10).
003400     05  CM-CHAMPION-RATES.
003500         10  CM-WIN-RATE             PIC 9(3)V9(2).
003600         10  CM-PICK-RATE            PIC 9(3)V9(2).
003700         10  CM-BAN-RATE             PIC 9(3)V9(2).
003800     05  CM-CHAMPION-TIER            PIC 9(1).
003900         88  CM-TIER-D               VALUE 1.
004000         88  CM-TIER-C               VALUE 2.
004100         88  CM-TIER-B               VALUE 3.
004200         88  CM-TIER-A               VALUE 4.
004300         88  CM-TIER-S               VALUE 5.
004400     05  FILLER                      PIC X(29).
004500 01  CHAMPION-MASTER-ALT REDEFINES CHAMPION-MASTER-REC.
004600     05  CM-ALT-KEY                  PIC X(05).
004700     05  FILLER                      PIC X(95).
